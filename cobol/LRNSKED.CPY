000010*----------------------------------------------------------------*
000020*
000030*  LRNSKED  --  COMMON WORKING STORAGE FOR THE MEMORIZATION
000040*               SCHEDULING SUITE (LRN010/LRN020/LRN030/LRN040)   *
000050*
000060*  Kept in one copybook, the way NACWLITS is kept in one place
000070*  for the account suite, so a change to the forgetting-curve
000080*  schedule or to the daily workload cap is made once and
000090*  recompiled everywhere it is COPYd.
000100*
000110*  MAINTENANCE:
000120*   870212 THH  ORIGINAL COPYBOOK - SCHEDULE + LIMIT CONSTANTS
000130*   911004 ROK  ADDED WS-STAGE-COUNT, WS-EOF-SWITCHES GROUP
000140*   990318 MAV  Y2K REVIEW - DATE FIELDS ARE X(10) YYYY-MM-DD,
000150*               NO WINDOWED-CENTURY LOGIC IN THIS COPYBOOK
000160*   040412 MAV  04-039 - WS-SCHEDULE-VALUES FILLERS WERE PLAIN
000170*               DISPLAY, REDEFINED BY A COMP-3 OCCURS TABLE -
000180*               THE TWO USAGES DID NOT LINE UP, SO EVERY ENTRY
000190*               IN WS-SCHEDULE-DAYS READ BACK GARBAGE.  GAVE THE
000200*               FILLERS COMP-3 TO MATCH.
000210*----------------------------------------------------------------*
000220*
000230 01  WS-LRN-CONSTANTS.
000240     05  WS-REQUIRED-STREAK        PIC 9(02)  COMP VALUE 3.
000250     05  WS-DAILY-TOTAL-LIMIT      PIC 9(02)  COMP VALUE 30.
000260     05  WS-STAGE-COUNT            PIC 9(02)  COMP VALUE 9.
000270     05  WS-LATE-NIGHT-CUTOFF      PIC 9(04)  VALUE 0300.
000280     05  FILLER                    PIC X(10)  VALUE SPACES.
000290*
000300*    THE FORGETTING-CURVE SCHEDULE IS CARRIED AS A SET OF
000310*    INDIVIDUALLY-VALUED FILLERS, THEN RE-MAPPED AS A TABLE BY
000320*    REDEFINES.  THIS IS THE ONLY WAY A COBOL TABLE CAN BE GIVEN
000330*    DISTINCT VALUE CLAUSES PER OCCURRENCE.  THE FILLERS MUST
000340*    CARRY THE SAME USAGE AS THE OCCURS ENTRY THAT REDEFINES
000350*    THEM - COMP-3 HERE IN BOTH PLACES - OR THE REDEFINITION
000360*    REINTERPRETS THE STORED BYTES INSTEAD OF SHARING THEM.
000370*
000380 01  WS-SCHEDULE-VALUES.
000390     05  FILLER                    PIC 9(03)  COMP-3  VALUE 001.
000400     05  FILLER                    PIC 9(03)  COMP-3  VALUE 002.
000410     05  FILLER                    PIC 9(03)  COMP-3  VALUE 003.
000420     05  FILLER                    PIC 9(03)  COMP-3  VALUE 007.
000430     05  FILLER                    PIC 9(03)  COMP-3  VALUE 015.
000440     05  FILLER                    PIC 9(03)  COMP-3  VALUE 030.
000450     05  FILLER                    PIC 9(03)  COMP-3  VALUE 060.
000460     05  FILLER                    PIC 9(03)  COMP-3  VALUE 090.
000470     05  FILLER                    PIC 9(03)  COMP-3  VALUE 120.
000480*
000490 01  WS-SCHEDULE-TABLE REDEFINES WS-SCHEDULE-VALUES.
000500     05  WS-SCHEDULE-DAYS          PIC 9(03)  COMP-3
000510                                   OCCURS 9 TIMES
000520                                   INDEXED BY WS-SCHEDULE-IX.
000530*
000540 01  WS-EOF-SWITCHES.
000550     05  WS-ANSWEVT-EOF-SW         PIC X      VALUE 'N'.
000560         88  WS-ANSWEVT-EOF                   VALUE 'Y'.
000570     05  WS-ITEMMSTR-EOF-SW        PIC X      VALUE 'N'.
000580         88  WS-ITEMMSTR-EOF                  VALUE 'Y'.
000590     05  WS-NEWITEMS-EOF-SW        PIC X      VALUE 'N'.
000600         88  WS-NEWITEMS-EOF                  VALUE 'Y'.
000610     05  FILLER                    PIC X(09)  VALUE SPACES.
000620*
000630*    END OF LRNSKED
