000010*----------------------------------------------------------------*
000020*
000030*  LRNEVNT  --  GRADED ANSWER EVENT (LRN020 ANSWEVT INPUT)
000040*
000050*  ONE OCCURRENCE PER ATTEMPTED ANSWER IN TODAY'S SESSION.  THE
000060*  CORRECT/INCORRECT COMPARISON (TRIM, CASE-FOLD, EXACT MATCH)
000070*  IS DONE BY THE FRONT END THAT BUILDS THIS FILE; LRN020 ONLY
000080*  SEES THE Y/N OUTCOME.
000090*
000100*  MAINTENANCE:
000110*   870301 THH  ORIGINAL LAYOUT
000120*----------------------------------------------------------------*
000130*
000140 01  LRN-ANSWER-EVENT.
000150     05  AE-ITEM-ID                PIC 9(06).
000160     05  AE-IS-CORRECT             PIC X(01).
000170         88  AE-ANSWER-CORRECT               VALUE 'Y'.
000180         88  AE-ANSWER-INCORRECT             VALUE 'N'.
000190     05  AE-RESP-TIME              PIC S9(05)V99.
000200     05  FILLER                    PIC X(20).
000210*
000220*    END OF LRNEVNT
