000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LRN040.
000030 AUTHOR.        T J HALVORSEN.
000040 INSTALLATION.  STATE TESTING SERVICES DIVISION - DATA CENTER.
000050 DATE-WRITTEN.  MAY 1987.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.
000080*----------------------------------------------------------------*
000090*                                                                *
000100* LRN040.CBL                                                     *
000110* MEMORIZATION SCHEDULING SUITE - DATA CTR BATCH LIB             *
000120*                                                                *
000130*----------------------------------------------------------------*
000140*     DESCRIPTION
000150*
000160*     JOB STEP LRN040 - MEMORIZATION ANALYSIS REPORT.  A SINGLE
000170*     PASS OVER THE ITEM MASTER, ACCUMULATING GLOBAL AND PER-STAGE
000180*     ACCURACY, QUESTION/ANSWER LENGTH AND RESPONSE-TIME TOTALS.
000190*     EVERY RESPONSE TIME IS ALSO RELEASED TO A SORT SO THE MEDIAN
000200*     CAN BE TAKEN FROM THE SORTED POOL AFTER THE SCAN COMPLETES -
000210*     A RUNNING ACCUMULATOR CAN NEVER SEE THE WHOLE, ORDERED POOL
000220*     AT ONCE, SO THE MEDIAN CANNOT BE KEPT AS A RUNNING TOTAL THE
000230*     WAY THE MEAN/MIN/MAX ARE.  NORMALLY SCHEDULED AFTER THE LAST
000240*     LRN020 SESSION OF THE DAY, THOUGH IT MAY RUN ANY TIME - IT
000250*     ONLY READS THE MASTER, IT NEVER UPDATES IT.
000260*
000270*     THE GLOBAL AND PER-STAGE ACCUMULATORS ARE ALL ZEROED BY
000280*     100-INIT-STATISTICS BEFORE THE MASTER IS SCANNED -
000290*     250-ACCUMULATE-ONE-ITEM ADDS TO THEM ON EVERY PASS AND MUST
000300*     NOT FIND LEFTOVER STORAGE CONTENT IN THEM.
000310*
000320*     AMENDMENT HISTORY
000330*
000340*      DATE    INIT  REQ/TICKET   DESCRIPTION
000350*      870501  THH   87-071       ORIGINAL PROGRAM - SINGLE PASS
000360*                                 ACCURACY REPORT
000370*      911117  ROK   91-206       ADDED QUESTION/ANSWER LENGTH
000380*                                 STATISTICS SECTION
000390*      940310  ROK   94-058       ADDED RESPONSE-TIME STATISTICS
000400*                                 VIA CALL TO NEW LRN910 SUBPGM
000410*                                 AND SORT-BASED MEDIAN CALC
000420*      970822  ROK   97-140       ADDED PER-STAGE BREAKDOWN
000430*                                 SECTION PER DIR. OF TESTING SVCS
000440*      990318  MAV   99-Y2K-014   Y2K REVIEW - THIS PROGRAM READS
000450*                                 NO DATE FIELDS, NO CHANGE NEEDED
000460*      030814  MAV   03-091       REVIEWED FOR EXPANDED ITEM
000470*                                 MASTER CAPACITY, NO CHANGE
000480*      040305  MAV   04-034       ADDED 100-INIT-STATISTICS.  THE
000490*                                 GLOBAL/PER-STAGE ACCUMULATORS
000500*                                 WERE NEVER EXPLICITLY ZEROED -
000510*                                 JUST RELYING ON STORAGE COMING
000520*                                 UP AS BINARY ZERO.  ZEROING THEM
000530*                                 EXPLICITLY IS THE SHOP STANDARD.
000540*----------------------------------------------------------------*
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*
000630     SELECT ITEM-MASTER      ASSIGN TO ITEMMSTR
000640            ORGANIZATION IS  INDEXED
000650            ACCESS       IS  DYNAMIC
000660            RECORD KEY   IS  ITEM-ID
000670            FILE STATUS  IS  WS-ITEMMSTR-STATUS.
000680*
000690     SELECT SORT-WORK-FILE   ASSIGN TO SORTWK1.
000700*
000710     SELECT SORTED-RESPTIMES ASSIGN TO SRTRESP
000720            ORGANIZATION IS  SEQUENTIAL
000730            FILE STATUS  IS  WS-SRTRESP-STATUS.
000740*
000750     SELECT ANALYSIS-REPORT  ASSIGN TO ANALRPT
000760            ORGANIZATION IS  SEQUENTIAL
000770            FILE STATUS  IS  WS-ANALRPT-STATUS.
000780*
000790 DATA DIVISION.
000800 FILE SECTION.
000810*
000820 FD  ITEM-MASTER
000830     LABEL RECORDS ARE STANDARD.
000840     COPY LRNITEM.
000850*
000860*    SORT WORK FILE - ONE RESPONSE TIME PER SORT RECORD.  THE ITEM
000870*    MASTER HOLDS RESPONSE TIME AS DISPLAY, NOT PACKED, SO THE
000880*    SORT RECORD CARRIES IT THE SAME WAY.
000890*
000900 SD  SORT-WORK-FILE.
000910 01  SW-RESPTIME-RECORD.
000920     05  SW-RESP-TIME              PIC S9(05)V99.
000930     05  FILLER                    PIC X(03).
000940*
000950 FD  SORTED-RESPTIMES
000960     LABEL RECORDS ARE STANDARD
000970     RECORDING MODE IS F.
000980 01  SR-RESPTIME-RECORD.
000990     05  SR-RESP-TIME              PIC S9(05)V99.
001000     05  FILLER                    PIC X(03).
001010*
001020 FD  ANALYSIS-REPORT
001030     LABEL RECORDS ARE STANDARD
001040     RECORDING MODE IS F.
001050 01  ANALRPT-RECORD                PIC X(132).
001060*
001070 WORKING-STORAGE SECTION.
001080*
001090 01  WS-PROGRAM-STATUS             PIC X(30)  VALUE SPACES.
001100*
001110*    FILE STATUS FIELDS FOR THE THREE FILES THIS PROGRAM OPENS
001120*    ITSELF (THE SORT WORK FILE IS OPENED/CLOSED BY THE SORT).
001130*
001140 01  WS-FILE-STATUS-AREA.
001150     05  WS-ITEMMSTR-STATUS        PIC X(02)  VALUE SPACES.
001160         88  WS-ITEMMSTR-FILE-MISSING         VALUE '35'.
001170     05  WS-SRTRESP-STATUS         PIC X(02)  VALUE SPACES.
001180     05  WS-ANALRPT-STATUS         PIC X(02)  VALUE SPACES.
001190     05  FILLER                    PIC X(02)  VALUE SPACES.
001200*
001210 COPY LRNSKED.
001220*
001230 01  WS-RUN-CONTROL-SWITCHES.
001240     05  WS-ANALYSIS-OK-SW         PIC X      VALUE 'N'.
001250         88  WS-ANALYSIS-OK                   VALUE 'Y'.
001260     05  WS-SRTRESP-EOF-SW         PIC X      VALUE 'N'.
001270         88  WS-SRTRESP-EOF                   VALUE 'Y'.
001280     05  FILLER                    PIC X(08)  VALUE SPACES.
001290*
001300*    GLOBAL (WHOLE-MASTER) ACCUMULATORS - REPORT SECTIONS 1 AND 2.
001310*
001320 01  WS-GLOBAL-COUNTERS.
001330     05  WS-TOTAL-ITEMS            PIC 9(05)  COMP.
001340     05  WS-TOTAL-CORRECT          PIC 9(07)  COMP.
001350     05  WS-TOTAL-INCORRECT        PIC 9(07)  COMP.
001360     05  WS-GLOBAL-ATTEMPTS        PIC 9(07)  COMP.
001370     05  WS-TOTAL-Q-LENGTH         PIC 9(09)  COMP.
001380     05  WS-TOTAL-A-LENGTH         PIC 9(09)  COMP.
001390     05  FILLER                    PIC X(04)  VALUE SPACES.
001400*
001410*    GLOBAL RESPONSE-TIME POOL - SAME SHAPE AS LRN910'S LINKAGE SO
001420*    THE GROUP CAN BE PASSED TO IT BY REFERENCE UNCHANGED.
001430*
001440 01  WS-GLOBAL-RESPTIME-STATS.
001450     05  WS-GRT-COUNT              PIC 9(05)     COMP.
001460     05  WS-GRT-TOTAL              PIC S9(07)V99 COMP-3.
001470     05  WS-GRT-MIN                PIC S9(05)V99 COMP-3.
001480     05  WS-GRT-MAX                PIC S9(05)V99 COMP-3.
001490     05  WS-GRT-AVERAGE            PIC S9(05)V99 COMP-3.
001500     05  FILLER                    PIC X(08)     VALUE SPACES.
001510*
001520*    ARGUMENT AREA FOR THE CALL TO LRN910 - ITEM-RESPONSE-TIME IS
001530*    DISPLAY USAGE ON THE MASTER, LRN910 EXPECTS COMP-3.
001540*
001550 01  WS-RESPTIME-ARG                  PIC S9(05)V99 COMP-3.
001560*
001570*    QUESTION/ANSWER TRAILING-SPACE-TRIMMED LENGTH WORK AREA.
001580*
001590 01  WS-LENGTH-WORK.
001600     05  WS-Q-LENGTH               PIC 9(02)  COMP.
001610     05  WS-A-LENGTH               PIC 9(02)  COMP.
001620     05  WS-SCAN-IX                PIC 9(02)  COMP.
001630     05  FILLER                    PIC X(04)  VALUE SPACES.
001640*
001650 01  WS-SUBSCRIPTS.
001660     05  WS-STAGE-SUB              PIC 9(02)  COMP.
001670     05  WS-HIST-SUB               PIC 9(03)  COMP.
001680     05  WS-RESPT-SUB              PIC 9(03)  COMP.
001690     05  WS-PRINT-STAGE-NUM        PIC 9(02)  COMP.
001700     05  FILLER                    PIC X(04)  VALUE SPACES.
001710*
001720 01  WS-STAGE-WORK.
001730     05  WS-STAGE-ATTEMPTS         PIC 9(07)  COMP.
001740     05  FILLER                    PIC X(04)  VALUE SPACES.
001750*
001760*    MEDIAN IS TAKEN FROM THE SORTED POOL AFTER THE SORT ENDS.
001770*    (COUNT+1)/2 AND (COUNT+2)/2 ARE THE SAME RANK WHEN COUNT IS
001780*    ODD, AND THE TWO MIDDLE RANKS WHEN COUNT IS EVEN - INTEGER
001790*    COMP DIVISION TRUNCATES, WHICH IS EXACTLY WHAT THIS NEEDS.
001800*
001810 01  WS-MEDIAN-WORK.
001820     05  WS-MID-LOW                PIC 9(05)     COMP.
001830     05  WS-MID-HIGH               PIC 9(05)     COMP.
001840     05  WS-RESPTIME-RANK          PIC 9(05)     COMP.
001850     05  WS-MEDIAN-LOW-VALUE       PIC S9(05)V99 COMP-3.
001860     05  WS-MEDIAN-HIGH-VALUE      PIC S9(05)V99 COMP-3.
001870     05  WS-MEDIAN-VALUE           PIC S9(05)V99 COMP-3.
001880     05  FILLER                    PIC X(04)     VALUE SPACES.
001890*
001900*    PER-STAGE BREAKDOWN - ONE ENTRY PER POSSIBLE ITEM-STAGE VALUE
001910*    (0 THROUGH 9), STAGE N KEPT AT SUBSCRIPT N+1.  THE NESTED
001920*    RESPONSE-TIME GROUP IS THE SAME SHAPE AS LRN910'S LINKAGE.
001930*
001940 01  WS-STAGE-BREAKDOWN-TABLE.
001950     05  WS-STAGE-ENTRY            OCCURS 10 TIMES.
001960         10  WS-STG-ITEM-COUNT         PIC 9(05)     COMP.
001970         10  WS-STG-CORRECT            PIC 9(07)     COMP.
001980         10  WS-STG-INCORRECT          PIC 9(07)     COMP.
001990         10  WS-STG-Q-LENGTH-TOTAL     PIC 9(09)     COMP.
002000         10  WS-STG-A-LENGTH-TOTAL     PIC 9(09)     COMP.
002010         10  WS-STG-RESPTIME-STATS.
002020             15  WS-STG-RT-COUNT       PIC 9(05)     COMP.
002030             15  WS-STG-RT-TOTAL       PIC S9(07)V99 COMP-3.
002040             15  WS-STG-RT-MIN         PIC S9(05)V99 COMP-3.
002050             15  WS-STG-RT-MAX         PIC S9(05)V99 COMP-3.
002060             15  WS-STG-RT-AVERAGE     PIC S9(05)V99 COMP-3.
002070             15  FILLER                PIC X(08)     VALUE SPACES.
002080*
002090*    REPORT LINES - WORKING-STORAGE STYLE, MOVED TO ANALRPT-RECORD
002100*    ON WRITE - THE SAME WAY THE SESSION REPORT CARRIES ITS LINES
002110*    IN LRN020.
002120*
002130 01  RPT-HEADER-1.
002140     05  FILLER                      PIC X(28)
002150                     VALUE 'MEMORY DATA ANALYSIS SUMMARY'.
002160     05  FILLER                      PIC X(104)  VALUE SPACES.
002170*
002180 01  RPT-TOTALS-LINE.
002190     05  FILLER                      PIC X(13)
002200                     VALUE 'TOTAL ITEMS: '.
002210     05  RPT-TOT-ITEMS               PIC ZZZZ9.
002220     05  FILLER                      PIC X(17)
002230                     VALUE '  TOTAL CORRECT: '.
002240     05  RPT-TOT-CORRECT             PIC ZZZZZZ9.
002250     05  FILLER                      PIC X(19)
002260                     VALUE '  TOTAL INCORRECT: '.
002270     05  RPT-TOT-INCORRECT           PIC ZZZZZZ9.
002280     05  FILLER                      PIC X(64)  VALUE SPACES.
002290*
002300 01  RPT-ACCURACY-LINE.
002310     05  FILLER                      PIC X(18)
002320                     VALUE 'OVERALL ACCURACY: '.
002330     05  RPT-ACC-PCT                 PIC ZZ9.99.
002340     05  FILLER                      PIC X(01)  VALUE '%'.
002350     05  FILLER                      PIC X(107)  VALUE SPACES.
002360*
002370 01  RPT-QA-HEADER.
002380     05  FILLER                      PIC X(33)
002390                     VALUE 'QUESTION/ANSWER LENGTH STATISTICS'.
002400     05  FILLER                      PIC X(99)  VALUE SPACES.
002410*
002420 01  RPT-QA-LINE.
002430     05  FILLER                      PIC X(21)
002440                     VALUE 'AVG QUESTION LENGTH: '.
002450     05  RPT-QA-QLEN                 PIC ZZ9.99.
002460     05  FILLER                      PIC X(21)
002470                     VALUE '  AVG ANSWER LENGTH: '.
002480     05  RPT-QA-ALEN                 PIC ZZ9.99.
002490     05  FILLER                      PIC X(78)  VALUE SPACES.
002500*
002510 01  RPT-RT-HEADER.
002520     05  FILLER                      PIC X(24)
002530                     VALUE 'RESPONSE TIME STATISTICS'.
002540     05  FILLER                      PIC X(108)  VALUE SPACES.
002550*
002560 01  RPT-RT-LINE1.
002570     05  FILLER                      PIC X(09)
002580                     VALUE 'AVERAGE: '.
002590     05  RPT-RT-AVG                  PIC ZZ9.99.
002600     05  FILLER                      PIC X(07)
002610                     VALUE '  MIN: '.
002620     05  RPT-RT-MIN                  PIC ZZ9.99.
002630     05  FILLER                      PIC X(07)
002640                     VALUE '  MAX: '.
002650     05  RPT-RT-MAX                  PIC ZZ9.99.
002660     05  FILLER                      PIC X(10)
002670                     VALUE '  MEDIAN: '.
002680     05  RPT-RT-MEDIAN               PIC ZZ9.99.
002690     05  FILLER                      PIC X(75)  VALUE SPACES.
002700*
002710 01  RPT-STAGE-HEADER.
002720     05  FILLER                      PIC X(26)
002730                     VALUE 'ANALYSIS BY LEARNING STAGE'.
002740     05  FILLER                      PIC X(106)  VALUE SPACES.
002750*
002760 01  RPT-STAGE-LINE.
002770     05  FILLER                      PIC X(07)
002780                     VALUE 'STAGE: '.
002790     05  RPT-STG-NUM                 PIC Z9.
002800     05  FILLER                      PIC X(09)
002810                     VALUE '  ITEMS: '.
002820     05  RPT-STG-ITEMS               PIC ZZZZ9.
002830     05  FILLER                      PIC X(13)
002840                     VALUE '  AVG Q LEN: '.
002850     05  RPT-STG-QLEN                PIC ZZ9.99.
002860     05  FILLER                      PIC X(13)
002870                     VALUE '  AVG A LEN: '.
002880     05  RPT-STG-ALEN                PIC ZZ9.99.
002890     05  FILLER                      PIC X(12)
002900                     VALUE '  AVG RESP: '.
002910     05  RPT-STG-RESP                PIC ZZ9.99.
002920     05  FILLER                      PIC X(12)
002930                     VALUE '  ACCURACY: '.
002940     05  RPT-STG-ACC                 PIC ZZ9.99.
002950     05  FILLER                      PIC X(01)  VALUE '%'.
002960     05  FILLER                      PIC X(34)  VALUE SPACES.
002970*
002980 01  RPT-BLANK-LINE.
002990     05  FILLER                      PIC X(132)  VALUE SPACES.
003000*
003010 PROCEDURE DIVISION.
003020*
003030 000-MAIN.
003040     DISPLAY 'LRN040 - MEMORIZATION ANALYSIS REPORT STARTING'.
003050     PERFORM 900-OPEN-FILES.
003060     PERFORM 100-INIT-STATISTICS THRU 100-EXIT.
003070     IF WS-ANALYSIS-OK
003080         SORT SORT-WORK-FILE
003090             ON ASCENDING KEY SW-RESP-TIME
003100             INPUT PROCEDURE IS 200-BUILD-SORT-INPUT THRU 200-EXIT
003110             GIVING SORTED-RESPTIMES
003120         PERFORM 500-COMPUTE-MEDIAN THRU 500-EXIT
003130         PERFORM 600-PRINT-REPORT THRU 600-EXIT.
003140     PERFORM 905-CLOSE-FILES.
003150     DISPLAY 'LRN040 - ITEMS ANALYZED: ' WS-TOTAL-ITEMS.
003160     GOBACK.
003170*
003180*----------------------------------------------------------------*
003190*    ZERO THE GLOBAL AND PER-STAGE ACCUMULATORS BEFORE THE MASTER
003200*    IS SCANNED - SEE DESCRIPTION.  RUN ONCE, AT PROGRAM START.
003210*----------------------------------------------------------------*
003220*
003230 100-INIT-STATISTICS.
003240     MOVE ZERO TO WS-TOTAL-ITEMS.
003250     MOVE ZERO TO WS-TOTAL-CORRECT.
003260     MOVE ZERO TO WS-TOTAL-INCORRECT.
003270     MOVE ZERO TO WS-TOTAL-Q-LENGTH.
003280     MOVE ZERO TO WS-TOTAL-A-LENGTH.
003290     MOVE ZERO TO WS-GRT-COUNT.
003300     MOVE ZERO TO WS-GRT-TOTAL.
003310     MOVE ZERO TO WS-GRT-MIN.
003320     MOVE ZERO TO WS-GRT-MAX.
003330     MOVE ZERO TO WS-GRT-AVERAGE.
003340     PERFORM 110-INIT-ONE-STAGE THRU 110-EXIT
003350             VARYING WS-STAGE-SUB FROM 1 BY 1
003360             UNTIL WS-STAGE-SUB > 10.
003370 100-EXIT.
003380     EXIT.
003390*
003400 110-INIT-ONE-STAGE.
003410     MOVE ZERO TO WS-STG-ITEM-COUNT (WS-STAGE-SUB).
003420     MOVE ZERO TO WS-STG-CORRECT (WS-STAGE-SUB).
003430     MOVE ZERO TO WS-STG-INCORRECT (WS-STAGE-SUB).
003440     MOVE ZERO TO WS-STG-Q-LENGTH-TOTAL (WS-STAGE-SUB).
003450     MOVE ZERO TO WS-STG-A-LENGTH-TOTAL (WS-STAGE-SUB).
003460     MOVE ZERO TO WS-STG-RT-COUNT (WS-STAGE-SUB).
003470     MOVE ZERO TO WS-STG-RT-TOTAL (WS-STAGE-SUB).
003480     MOVE ZERO TO WS-STG-RT-MIN (WS-STAGE-SUB).
003490     MOVE ZERO TO WS-STG-RT-MAX (WS-STAGE-SUB).
003500     MOVE ZERO TO WS-STG-RT-AVERAGE (WS-STAGE-SUB).
003510 110-EXIT.
003520     EXIT.
003530*
003540*----------------------------------------------------------------*
003550*    SINGLE PASS OVER THE ITEM MASTER (BUSINESS RULE U7).  THIS
003560*    IS THE SORT'S INPUT PROCEDURE - EVERY RESPONSE TIME FOUND IS
003570*    RELEASED TO THE SORT AS THE MASTER IS SCANNED, THE SAME PASS
003580*    THAT BUILDS THE GLOBAL AND PER-STAGE TOTALS.
003590*----------------------------------------------------------------*
003600*
003610 200-BUILD-SORT-INPUT.
003620     MOVE ZERO TO ITEM-ID.
003630     START ITEM-MASTER KEY IS NOT LESS THAN ITEM-ID
003640         INVALID KEY
003650             MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
003660     PERFORM 210-SCAN-ONE-ITEM THRU 210-EXIT
003670             UNTIL WS-ITEMMSTR-EOF.
003680 200-EXIT.
003690     EXIT.
003700*
003710 210-SCAN-ONE-ITEM.
003720     READ ITEM-MASTER NEXT RECORD
003730         AT END MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
003740     IF WS-ITEMMSTR-EOF
003750         GO TO 210-EXIT.
003760     PERFORM 250-ACCUMULATE-ONE-ITEM THRU 250-EXIT.
003770 210-EXIT.
003780     EXIT.
003790*
003800 250-ACCUMULATE-ONE-ITEM.
003810     ADD 1 TO WS-TOTAL-ITEMS.
003820     COMPUTE WS-STAGE-SUB = ITEM-STAGE + 1.
003830     ADD 1 TO WS-STG-ITEM-COUNT (WS-STAGE-SUB).
003840     PERFORM 260-COMPUTE-Q-LENGTH THRU 260-EXIT.
003850     PERFORM 270-COMPUTE-A-LENGTH THRU 270-EXIT.
003860     ADD WS-Q-LENGTH TO WS-TOTAL-Q-LENGTH.
003870     ADD WS-A-LENGTH TO WS-TOTAL-A-LENGTH.
003880     ADD WS-Q-LENGTH TO WS-STG-Q-LENGTH-TOTAL (WS-STAGE-SUB).
003890     ADD WS-A-LENGTH TO WS-STG-A-LENGTH-TOTAL (WS-STAGE-SUB).
003900     IF ITEM-HISTORY-COUNT > 0
003910         PERFORM 280-COUNT-HISTORY-ENTRY THRU 280-EXIT
003920                 VARYING WS-HIST-SUB FROM 1 BY 1
003930                 UNTIL WS-HIST-SUB > ITEM-HISTORY-COUNT.
003940     IF ITEM-RESP-TIME-COUNT > 0
003950         PERFORM 290-PROCESS-ONE-RESPTIME THRU 290-EXIT
003960                 VARYING WS-RESPT-SUB FROM 1 BY 1
003970                 UNTIL WS-RESPT-SUB > ITEM-RESP-TIME-COUNT.
003980 250-EXIT.
003990     EXIT.
004000*
004010*    TRAILING-SPACE-TRIMMED LENGTH OF THE QUESTION/ANSWER TEXT.
004020*    NO INTRINSIC FUNCTIONS ARE USED - A FORWARD SCAN REMEMBERS
004030*    THE LAST NON-BLANK POSITION SEEN, ZERO FOR AN ALL-BLANK
004040*    FIELD.
004050*
004060 260-COMPUTE-Q-LENGTH.
004070     MOVE ZERO TO WS-Q-LENGTH.
004080     PERFORM 261-SCAN-Q-CHAR THRU 261-EXIT
004090             VARYING WS-SCAN-IX FROM 1 BY 1
004100             UNTIL WS-SCAN-IX > 80.
004110 260-EXIT.
004120     EXIT.
004130*
004140 261-SCAN-Q-CHAR.
004150     IF ITEM-QUESTION (WS-SCAN-IX:1) NOT = SPACE
004160         MOVE WS-SCAN-IX TO WS-Q-LENGTH.
004170 261-EXIT.
004180     EXIT.
004190*
004200 270-COMPUTE-A-LENGTH.
004210     MOVE ZERO TO WS-A-LENGTH.
004220     PERFORM 271-SCAN-A-CHAR THRU 271-EXIT
004230             VARYING WS-SCAN-IX FROM 1 BY 1
004240             UNTIL WS-SCAN-IX > 80.
004250 270-EXIT.
004260     EXIT.
004270*
004280 271-SCAN-A-CHAR.
004290     IF ITEM-ANSWER (WS-SCAN-IX:1) NOT = SPACE
004300         MOVE WS-SCAN-IX TO WS-A-LENGTH.
004310 271-EXIT.
004320     EXIT.
004330*
004340*    ACCURACY IS COUNTED ACROSS THE WHOLE HISTORY, GLOBALLY AND
004350*    FOR THE ITEM'S CURRENT STAGE, NOT JUST THE LATEST ATTEMPT.
004360*
004370 280-COUNT-HISTORY-ENTRY.
004380     IF ITEM-HISTORY-ENTRY (WS-HIST-SUB) = 'O'
004390         ADD 1 TO WS-TOTAL-CORRECT
004400         ADD 1 TO WS-STG-CORRECT (WS-STAGE-SUB)
004410     ELSE
004420         ADD 1 TO WS-TOTAL-INCORRECT
004430         ADD 1 TO WS-STG-INCORRECT (WS-STAGE-SUB).
004440 280-EXIT.
004450     EXIT.
004460*
004470*    EVERY RESPONSE TIME IS RELEASED TO THE SORT FOR THE MEDIAN,
004480*    AND FED TO LRN910 TWICE - ONCE FOR THE OVERALL POOL, ONCE
004490*    MORE FOR THE ITEM'S CURRENT-STAGE POOL - EXACTLY AS LRN910'S
004500*    OWN HEADER COMMENT DESCRIBES.
004510*
004520 290-PROCESS-ONE-RESPTIME.
004530     MOVE ITEM-RESPONSE-TIME (WS-RESPT-SUB) TO WS-RESPTIME-ARG.
004540     MOVE WS-RESPTIME-ARG TO SW-RESP-TIME.
004550     RELEASE SW-RESPTIME-RECORD.
004560     CALL 'LRN910' USING WS-RESPTIME-ARG
004570                          WS-GLOBAL-RESPTIME-STATS.
004580     CALL 'LRN910' USING WS-RESPTIME-ARG
004590                          WS-STG-RESPTIME-STATS (WS-STAGE-SUB).
004600 290-EXIT.
004610     EXIT.
004620*
004630*----------------------------------------------------------------*
004640*    MEDIAN OF THE GLOBAL RESPONSE-TIME POOL (BUSINESS RULE U7).
004650*    THE SORT HAS ALREADY PLACED EVERY RESPONSE TIME IN ASCENDING
004660*    ORDER ON SORTED-RESPTIMES; A SECOND SEQUENTIAL PASS COUNTS
004670*    RECORDS AND CAPTURES THE VALUE(S) AT THE MIDDLE RANK(S).
004680*----------------------------------------------------------------*
004690*
004700 500-COMPUTE-MEDIAN.
004710     MOVE ZERO TO WS-RESPTIME-RANK.
004720     MOVE ZERO TO WS-MEDIAN-VALUE.
004730     IF WS-GRT-COUNT = 0
004740         GO TO 500-EXIT.
004750     COMPUTE WS-MID-LOW  = (WS-GRT-COUNT + 1) / 2.
004760     COMPUTE WS-MID-HIGH = (WS-GRT-COUNT + 2) / 2.
004770     OPEN INPUT SORTED-RESPTIMES.
004780     PERFORM 510-CAPTURE-ONE-RESPTIME THRU 510-EXIT
004790             UNTIL WS-SRTRESP-EOF.
004800     CLOSE SORTED-RESPTIMES.
004810     COMPUTE WS-MEDIAN-VALUE ROUNDED =
004820             (WS-MEDIAN-LOW-VALUE + WS-MEDIAN-HIGH-VALUE) / 2.
004830 500-EXIT.
004840     EXIT.
004850*
004860 510-CAPTURE-ONE-RESPTIME.
004870     READ SORTED-RESPTIMES
004880         AT END MOVE 'Y' TO WS-SRTRESP-EOF-SW.
004890     IF WS-SRTRESP-EOF
004900         GO TO 510-EXIT.
004910     ADD 1 TO WS-RESPTIME-RANK.
004920     IF WS-RESPTIME-RANK = WS-MID-LOW
004930         MOVE SR-RESP-TIME TO WS-MEDIAN-LOW-VALUE.
004940     IF WS-RESPTIME-RANK = WS-MID-HIGH
004950         MOVE SR-RESP-TIME TO WS-MEDIAN-HIGH-VALUE.
004960 510-EXIT.
004970     EXIT.
004980*
004990*----------------------------------------------------------------*
005000*    REPORT PRINT PARAGRAPHS (SEE REPORTS - ANALYSIS REPORT).
005010*----------------------------------------------------------------*
005020*
005030 600-PRINT-REPORT.
005040     PERFORM 610-PRINT-HEADER THRU 610-EXIT.
005050     PERFORM 620-PRINT-QA-STATS THRU 620-EXIT.
005060     PERFORM 630-PRINT-RESPTIME-STATS THRU 630-EXIT.
005070     WRITE ANALRPT-RECORD FROM RPT-STAGE-HEADER.
005080     PERFORM 640-PRINT-STAGE-BREAKDOWN THRU 640-EXIT
005090             VARYING WS-STAGE-SUB FROM 1 BY 1
005100             UNTIL WS-STAGE-SUB > 10.
005110 600-EXIT.
005120     EXIT.
005130*
005140 610-PRINT-HEADER.
005150     WRITE ANALRPT-RECORD FROM RPT-HEADER-1.
005160     MOVE WS-TOTAL-ITEMS     TO RPT-TOT-ITEMS.
005170     MOVE WS-TOTAL-CORRECT   TO RPT-TOT-CORRECT.
005180     MOVE WS-TOTAL-INCORRECT TO RPT-TOT-INCORRECT.
005190     WRITE ANALRPT-RECORD FROM RPT-TOTALS-LINE.
005200     COMPUTE WS-GLOBAL-ATTEMPTS = WS-TOTAL-CORRECT +
005210                                  WS-TOTAL-INCORRECT.
005220     IF WS-GLOBAL-ATTEMPTS > 0
005230         COMPUTE RPT-ACC-PCT ROUNDED =
005240                 WS-TOTAL-CORRECT * 100 / WS-GLOBAL-ATTEMPTS
005250         WRITE ANALRPT-RECORD FROM RPT-ACCURACY-LINE.
005260     WRITE ANALRPT-RECORD FROM RPT-BLANK-LINE.
005270 610-EXIT.
005280     EXIT.
005290*
005300 620-PRINT-QA-STATS.
005310     WRITE ANALRPT-RECORD FROM RPT-QA-HEADER.
005320     IF WS-TOTAL-ITEMS > 0
005330         COMPUTE RPT-QA-QLEN ROUNDED =
005340                 WS-TOTAL-Q-LENGTH / WS-TOTAL-ITEMS
005350         COMPUTE RPT-QA-ALEN ROUNDED =
005360                 WS-TOTAL-A-LENGTH / WS-TOTAL-ITEMS
005370     ELSE
005380         MOVE ZERO TO RPT-QA-QLEN
005390         MOVE ZERO TO RPT-QA-ALEN.
005400     WRITE ANALRPT-RECORD FROM RPT-QA-LINE.
005410     WRITE ANALRPT-RECORD FROM RPT-BLANK-LINE.
005420 620-EXIT.
005430     EXIT.
005440*
005450 630-PRINT-RESPTIME-STATS.
005460     IF WS-GRT-COUNT > 0
005470         WRITE ANALRPT-RECORD FROM RPT-RT-HEADER
005480         MOVE WS-GRT-AVERAGE  TO RPT-RT-AVG
005490         MOVE WS-GRT-MIN      TO RPT-RT-MIN
005500         MOVE WS-GRT-MAX      TO RPT-RT-MAX
005510         MOVE WS-MEDIAN-VALUE TO RPT-RT-MEDIAN
005520         WRITE ANALRPT-RECORD FROM RPT-RT-LINE1
005530         WRITE ANALRPT-RECORD FROM RPT-BLANK-LINE.
005540 630-EXIT.
005550     EXIT.
005560*
005570 640-PRINT-STAGE-BREAKDOWN.
005580     IF WS-STG-ITEM-COUNT (WS-STAGE-SUB) > 0
005590         PERFORM 645-PRINT-ONE-STAGE-LINE THRU 645-EXIT.
005600 640-EXIT.
005610     EXIT.
005620*
005630 645-PRINT-ONE-STAGE-LINE.
005640     COMPUTE WS-PRINT-STAGE-NUM = WS-STAGE-SUB - 1.
005650     MOVE WS-PRINT-STAGE-NUM TO RPT-STG-NUM.
005660     MOVE WS-STG-ITEM-COUNT (WS-STAGE-SUB) TO RPT-STG-ITEMS.
005670     COMPUTE RPT-STG-QLEN ROUNDED =
005680             WS-STG-Q-LENGTH-TOTAL (WS-STAGE-SUB) /
005690             WS-STG-ITEM-COUNT (WS-STAGE-SUB).
005700     COMPUTE RPT-STG-ALEN ROUNDED =
005710             WS-STG-A-LENGTH-TOTAL (WS-STAGE-SUB) /
005720             WS-STG-ITEM-COUNT (WS-STAGE-SUB).
005730     IF WS-STG-RT-COUNT (WS-STAGE-SUB) > 0
005740         COMPUTE RPT-STG-RESP ROUNDED =
005750                 WS-STG-RT-TOTAL (WS-STAGE-SUB) /
005760                 WS-STG-RT-COUNT (WS-STAGE-SUB)
005770     ELSE
005780         MOVE ZERO TO RPT-STG-RESP.
005790     COMPUTE WS-STAGE-ATTEMPTS = WS-STG-CORRECT (WS-STAGE-SUB) +
005800                                 WS-STG-INCORRECT (WS-STAGE-SUB).
005810     IF WS-STAGE-ATTEMPTS > 0
005820         COMPUTE RPT-STG-ACC ROUNDED =
005830                 WS-STG-CORRECT (WS-STAGE-SUB) * 100 /
005840                 WS-STAGE-ATTEMPTS
005850     ELSE
005860         MOVE ZERO TO RPT-STG-ACC.
005870     WRITE ANALRPT-RECORD FROM RPT-STAGE-LINE.
005880 645-EXIT.
005890     EXIT.
005900*
005910 900-OPEN-FILES.
005920     MOVE 'N' TO WS-ANALYSIS-OK-SW.
005930     OPEN INPUT ITEM-MASTER.
005940     IF WS-ITEMMSTR-FILE-MISSING
005950         DISPLAY 'LRN040 - ITEM MASTER DOES NOT EXIST - NOTHING '
005960                 'TO ANALYZE'.
005970     IF WS-ITEMMSTR-STATUS NOT = '00' AND
005980             NOT WS-ITEMMSTR-FILE-MISSING
005990         DISPLAY 'LRN040 - ERROR OPENING ITEMMSTR. RC: '
006000                 WS-ITEMMSTR-STATUS
006010         MOVE 16 TO RETURN-CODE.
006020     IF WS-ITEMMSTR-STATUS = '00'
006030         OPEN OUTPUT ANALYSIS-REPORT
006040         MOVE 'Y' TO WS-ANALYSIS-OK-SW.
006050 905-CLOSE-FILES.
006060     IF NOT WS-ITEMMSTR-FILE-MISSING
006070         CLOSE ITEM-MASTER.
006080     IF WS-ANALYSIS-OK
006090         CLOSE ANALYSIS-REPORT.
006100*
006110*    END OF LRN040
