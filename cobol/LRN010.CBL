000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LRN010.
000030 AUTHOR.        T J HALVORSEN.
000040 INSTALLATION.  STATE TESTING SERVICES DIVISION - DATA CENTER.
000050 DATE-WRITTEN.  MARCH 1987.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.
000080*----------------------------------------------------------------*
000090*                                                                *
000100* LRN010.CBL                                                     *
000110* MEMORIZATION SCHEDULING SUITE - DATA CTR BATCH LIB             *
000120*                                                                *
000130*----------------------------------------------------------------*
000140*     DESCRIPTION
000150*
000160*     JOB STEP LRN010 - NEW ITEM LOAD.  READS THE NEWITEMS TEXT
000170*     FILE PREPARED BY THE STUDY-SESSION FRONT END, PAIRS UP THE
000180*     NON-BLANK LINES (QUESTION, THEN ANSWER), AND ADDS EACH PAIR
000190*     TO THE ITEM MASTER WITH INITIAL LEARNING-STATE VALUES.  AN
000200*     ODD NUMBER OF NON-BLANK LINES IS A DATA ERROR - THE WHOLE
000210*     RUN IS FLAGGED AND NOT ONE RECORD IS LOADED, SINCE THE FILE
000220*     IS COUNTED IN FULL BEFORE THE FIRST PAIR IS EVER WRITTEN
000230*     (SEE 160-COUNT-NONBLANK-LINES).
000240*
000250*     ITEM-ID IS ASSIGNED SEQUENTIALLY.  THE MASTER IS SCANNED
000260*     ONCE UP FRONT (SEE 150-FIND-NEXT-ITEM-ID) TO FIND THE
000270*     HIGHEST ID ON FILE BEFORE ANY NEW RECORDS ARE WRITTEN.
000280*
000290*     AMENDMENT HISTORY
000300*
000310*      DATE    INIT  REQ/TICKET   DESCRIPTION
000320*      870301  THH   87-041       ORIGINAL PROGRAM
000330*      910602  ROK   91-118       CENTURY WINDOW ADDED TO THE
000340*                                 TODAY-DATE DERIVATION
000350*      940205  ROK   94-051       CALL LRN900 FOR THE LATE-NIGHT
000360*                                 SESSION BACKUP-ONE-DAY RULE
000370*      990318  MAV   99-Y2K-014   Y2K REVIEW - CENTURY WINDOW
000380*                                 CONFIRMED (SEE 100-010), STORED
000390*                                 DATES ALREADY 4-DIGIT YEARS
000400*      030814  MAV   03-091       NONE - REVIEWED FOR EXPANDED
000410*                                 ITEM CAPACITY, NO CHANGE
000420*      040402  MAV   04-037       AN OPERATOR-REPORTED BAD LOAD
000430*                                 SHOWED A TRAILING UNPAIRED LINE
000440*                                 WAS DROPPED BUT ALL PRIOR PAIRS
000450*                                 IN THE SAME RUN WERE STILL
000460*                                 WRITTEN.  ADDED 160-COUNT-
000470*                                 NONBLANK-LINES TO COUNT THE
000480*                                 WHOLE FILE FIRST SO AN ODD RUN
000490*                                 LOADS NOTHING AT ALL.  ALSO
000500*                                 WIRED THE LRNSKED LATE-NIGHT-
000510*                                 CUTOFF CONSTANT INTO THE TODAY-
000520*                                 DATE CHECK BELOW, REPLACING THE
000530*                                 HARDCODED HOUR TEST.
000540*----------------------------------------------------------------*
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*
000630     SELECT ITEM-MASTER      ASSIGN TO ITEMMSTR
000640            ORGANIZATION IS  INDEXED
000650            ACCESS       IS  DYNAMIC
000660            RECORD KEY   IS  ITEM-ID
000670            FILE STATUS  IS  WS-ITEMMSTR-STATUS.
000680*
000690     SELECT NEW-ITEMS        ASSIGN TO NEWITEMS
000700            ORGANIZATION IS  LINE SEQUENTIAL
000710            FILE STATUS  IS  WS-NEWITEMS-STATUS.
000720*
000730 DATA DIVISION.
000740 FILE SECTION.
000750*
000760 FD  ITEM-MASTER
000770     LABEL RECORDS ARE STANDARD.
000780     COPY LRNITEM.
000790*
000800 FD  NEW-ITEMS
000810     LABEL RECORDS ARE STANDARD
000820     RECORDING MODE IS V.
000830 01  NI-LINE                    PIC X(80).
000840*
000850 WORKING-STORAGE SECTION.
000860*
000870 01  WS-PROGRAM-STATUS          PIC X(30)  VALUE SPACES.
000880*
000890*    STANDALONE COUNTER FOR THE FIRST-PASS NON-BLANK LINE COUNT -
000900*    SEE 160-COUNT-NONBLANK-LINES.  KEPT AS A 77-LEVEL, THE WAY A
000910*    LONE WORKING COUNTER THAT BELONGS TO NO GROUP HAS ALWAYS BEEN
000920*    CARRIED IN THIS SHOP'S BATCH LIBRARY.
000930*
000940 77  WS-NEWITEMS-LINE-COUNT     PIC 9(07)  COMP  VALUE ZERO.
000950*
000960 COPY LRNSKED.
000970*
000980*    TODAY-DATE DERIVATION WORK AREA.  THE SYSTEM CLOCK RETURNS A
000990*    TWO-DIGIT YEAR; THE 1991 CENTURY-WINDOW FIX BUILDS THE FULL
001000*    FOUR-DIGIT YEAR FROM IT (WINDOW PIVOT AT 50, PER REQ 91-118).
001010*
001020 01  WS-CLOCK-WORK.
001030     05  WS-SYS-DATE-6          PIC 9(06).
001040     05  WS-SYS-DATE-6R REDEFINES WS-SYS-DATE-6.
001050         10  WS-SYS-YY          PIC 9(02).
001060         10  WS-SYS-MM          PIC 9(02).
001070         10  WS-SYS-DD          PIC 9(02).
001080     05  WS-SYS-TIME-8          PIC 9(08).
001090     05  WS-SYS-TIME-8R REDEFINES WS-SYS-TIME-8.
001100         10  WS-SYS-TIME-HHMM   PIC 9(04).
001110         10  FILLER             PIC 9(04).
001120     05  WS-CENTURY             PIC 9(04)  COMP.
001130     05  FILLER                 PIC X(06)  VALUE SPACES.
001140*
001150 01  WS-TODAY-DATE.
001160     05  WS-TODAY-YYYY          PIC 9(04).
001170     05  FILLER                 PIC X(01)  VALUE '-'.
001180     05  WS-TODAY-MM            PIC 9(02).
001190     05  FILLER                 PIC X(01)  VALUE '-'.
001200     05  WS-TODAY-DD            PIC 9(02).
001210*
001220*    LINKAGE WORK AREA FOR THE CALL TO LRN900.
001230*
001240 01  WS-LRN900-PARMS.
001250     05  WS-L9-BASE-DATE        PIC X(10).
001260     05  WS-L9-DAYS-TO-ADD      PIC S9(05) COMP.
001270     05  WS-L9-RESULT-DATE      PIC X(10).
001280     05  FILLER                 PIC X(04)  VALUE SPACES.
001290*
001300 01  WS-COUNTERS.
001310     05  WS-HIGH-ITEM-ID        PIC 9(06)  COMP.
001320     05  WS-NEXT-ITEM-ID        PIC 9(06)  COMP.
001330     05  WS-ITEMS-ADDED-COUNT   PIC 9(05)  COMP  VALUE ZERO.
001340     05  WS-PAIR-COUNT          PIC 9(05)  COMP  VALUE ZERO.
001350     05  WS-LINE-COUNT-REMAINDER PIC 9(01) COMP  VALUE ZERO.
001360     05  FILLER                 PIC X(04)  VALUE SPACES.
001370*
001380 01  WS-PENDING-PAIR.
001390     05  WS-PENDING-QUESTION    PIC X(80).
001400     05  WS-PENDING-ANSWER      PIC X(80).
001410     05  FILLER                 PIC X(04)  VALUE SPACES.
001420*
001430 01  WS-ODD-LINE-COUNT-SW       PIC X      VALUE 'N'.
001440     88  WS-ODD-LINE-COUNT                 VALUE 'Y'.
001450*
001460 PROCEDURE DIVISION.
001470*
001480 000-MAIN.
001490     DISPLAY 'LRN010 - NEW ITEM LOAD STARTING'.
001500     PERFORM 100-DETERMINE-TODAY      THRU 100-EXIT.
001510     PERFORM 150-FIND-NEXT-ITEM-ID    THRU 150-EXIT.
001520     PERFORM 160-COUNT-NONBLANK-LINES THRU 160-EXIT.
001530     IF WS-ODD-LINE-COUNT
001540         DISPLAY 'LRN010 - WARNING - ODD NUMBER OF NON-BLANK '
001550                 'LINES ON NEWITEMS - NOTHING LOADED THIS RUN'
001560     ELSE
001570         PERFORM 900-OPEN-FILES
001580         PERFORM 200-PAIR-AND-LOAD-LINES THRU 200-EXIT
001590                 UNTIL WS-NEWITEMS-EOF
001600         PERFORM 905-CLOSE-FILES.
001610     DISPLAY 'LRN010 - ITEMS ADDED: ' WS-ITEMS-ADDED-COUNT.
001620     GOBACK.
001630*
001640*    DETERMINE TODAY, HONORING THE LATE-NIGHT-SESSION BACKUP RULE
001650*    (A SESSION RUN BEFORE THE LRNSKED LATE-NIGHT CUTOFF COUNTS
001660*    AGAINST YESTERDAY).
001670*
001680 100-DETERMINE-TODAY.
001690     ACCEPT WS-SYS-DATE-6 FROM DATE.
001700     ACCEPT WS-SYS-TIME-8 FROM TIME.
001710 100-010.
001720     IF WS-SYS-YY < 50
001730         MOVE 2000 TO WS-CENTURY
001740     ELSE
001750         MOVE 1900 TO WS-CENTURY.
001760     COMPUTE WS-TODAY-YYYY = WS-CENTURY + WS-SYS-YY.
001770     MOVE WS-SYS-MM TO WS-TODAY-MM.
001780     MOVE WS-SYS-DD TO WS-TODAY-DD.
001790     IF WS-SYS-TIME-HHMM < WS-LATE-NIGHT-CUTOFF
001800         MOVE WS-TODAY-DATE     TO WS-L9-BASE-DATE
001810         MOVE -1                TO WS-L9-DAYS-TO-ADD
001820         CALL 'LRN900' USING WS-L9-BASE-DATE
001830                              WS-L9-DAYS-TO-ADD
001840                              WS-L9-RESULT-DATE
001850         MOVE WS-L9-RESULT-DATE TO WS-TODAY-DATE.
001860 100-EXIT.
001870     EXIT.
001880*
001890*    SCAN THE MASTER ONCE TO FIND THE HIGHEST ITEM-ID ON FILE.  A
001900*    FILE-STATUS OF 35 MEANS THE MASTER HAS NEVER BEEN CREATED -
001910*    TREATED AS AN EMPTY FILE, NEXT ID STARTS AT 1.
001920*
001930 150-FIND-NEXT-ITEM-ID.
001940     MOVE ZERO TO WS-HIGH-ITEM-ID.
001950     MOVE 'N'  TO WS-ITEMMSTR-EOF-SW.
001960     OPEN INPUT ITEM-MASTER.
001970     IF WS-ITEMMSTR-STATUS = '35'
001980         MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
001990     PERFORM 155-SCAN-MASTER-FOR-HIGH-ID THRU 155-EXIT
002000             UNTIL WS-ITEMMSTR-EOF.
002010     IF WS-ITEMMSTR-STATUS NOT = '35'
002020         CLOSE ITEM-MASTER.
002030     COMPUTE WS-NEXT-ITEM-ID = WS-HIGH-ITEM-ID + 1.
002040 150-EXIT.
002050     EXIT.
002060*
002070 155-SCAN-MASTER-FOR-HIGH-ID.
002080     READ ITEM-MASTER NEXT RECORD
002090         AT END MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
002100     IF WS-ITEMMSTR-EOF
002110         GO TO 155-EXIT.
002120     IF ITEM-ID > WS-HIGH-ITEM-ID
002130         MOVE ITEM-ID TO WS-HIGH-ITEM-ID.
002140 155-EXIT.
002150     EXIT.
002160*
002170*    FIRST PASS OVER NEWITEMS - COUNT THE NON-BLANK LINES BEFORE A
002180*    SINGLE RECORD IS WRITTEN, SO AN ODD TOTAL CAN BE REJECTED
002190*    WITHOUT EVER STARTING A PARTIAL LOAD.  REQ 04-037.
002200*
002210 160-COUNT-NONBLANK-LINES.
002220     MOVE ZERO TO WS-NEWITEMS-LINE-COUNT.
002230     MOVE 'N'  TO WS-NEWITEMS-EOF-SW.
002240     MOVE 'N'  TO WS-ODD-LINE-COUNT-SW.
002250     OPEN INPUT NEW-ITEMS.
002260     IF WS-NEWITEMS-STATUS NOT = '00'
002270         DISPLAY 'LRN010 - ERROR OPENING NEWITEMS. RC: '
002280                 WS-NEWITEMS-STATUS
002290         MOVE 16  TO RETURN-CODE
002300         MOVE 'Y' TO WS-NEWITEMS-EOF-SW
002310         GO TO 160-EXIT.
002320     PERFORM 165-COUNT-ONE-LINE THRU 165-EXIT
002330             UNTIL WS-NEWITEMS-EOF.
002340     CLOSE NEW-ITEMS.
002350     MOVE 'N' TO WS-NEWITEMS-EOF-SW.
002360     DIVIDE WS-NEWITEMS-LINE-COUNT BY 2 GIVING WS-PAIR-COUNT
002370             REMAINDER WS-LINE-COUNT-REMAINDER.
002380     IF WS-LINE-COUNT-REMAINDER NOT = ZERO
002390         MOVE 'Y' TO WS-ODD-LINE-COUNT-SW.
002400 160-EXIT.
002410     EXIT.
002420*
002430 165-COUNT-ONE-LINE.
002440     READ NEW-ITEMS
002450         AT END MOVE 'Y' TO WS-NEWITEMS-EOF-SW.
002460     IF WS-NEWITEMS-EOF
002470         GO TO 165-EXIT.
002480     IF NI-LINE NOT = SPACES
002490         ADD 1 TO WS-NEWITEMS-LINE-COUNT.
002500 165-EXIT.
002510     EXIT.
002520*
002530*    SECOND PASS - PAIR NON-BLANK LINES, LOAD ONE ITEM PER PAIR.
002540*    ONLY REACHED WHEN 160-COUNT-NONBLANK-LINES FOUND AN EVEN
002550*    TOTAL.
002560*
002570 200-PAIR-AND-LOAD-LINES.
002580     PERFORM 210-READ-NEXT-NONBLANK-LINE THRU 210-EXIT.
002590     IF WS-NEWITEMS-EOF
002600         GO TO 200-EXIT.
002610     MOVE NI-LINE TO WS-PENDING-QUESTION.
002620     PERFORM 210-READ-NEXT-NONBLANK-LINE THRU 210-EXIT.
002630     IF WS-NEWITEMS-EOF
002640         GO TO 200-EXIT.
002650     MOVE NI-LINE TO WS-PENDING-ANSWER.
002660     PERFORM 300-INSERT-NEW-ITEM THRU 300-EXIT.
002670 200-EXIT.
002680     EXIT.
002690*
002700 210-READ-NEXT-NONBLANK-LINE.
002710     READ NEW-ITEMS
002720         AT END MOVE 'Y' TO WS-NEWITEMS-EOF-SW.
002730     IF WS-NEWITEMS-EOF
002740         GO TO 210-EXIT.
002750     IF NI-LINE = SPACES
002760         GO TO 210-READ-NEXT-NONBLANK-LINE.
002770 210-EXIT.
002780     EXIT.
002790*
002800*    BUILD AND WRITE ONE NEW ITEM MASTER RECORD.
002810*
002820 300-INSERT-NEW-ITEM.
002830     MOVE WS-NEXT-ITEM-ID          TO ITEM-ID.
002840     MOVE WS-PENDING-QUESTION      TO ITEM-QUESTION.
002850     MOVE WS-PENDING-ANSWER        TO ITEM-ANSWER.
002860     MOVE ZERO                     TO ITEM-STAGE.
002870     MOVE ZERO                     TO ITEM-CORRECT-STREAK.
002880     MOVE WS-TODAY-DATE            TO ITEM-NEXT-REVIEW-DATE.
002890     MOVE WS-TODAY-DATE            TO ITEM-LAST-PROCESSED-DATE.
002900     MOVE ZERO                     TO ITEM-POSTPONED-FLAG.
002910     MOVE WS-TODAY-DATE            TO ITEM-CREATED-AT.
002920     MOVE 'LEARNING'               TO ITEM-STATUS.
002930     MOVE ZERO                     TO ITEM-HISTORY-COUNT.
002940     MOVE ZERO                     TO ITEM-RESP-TIME-COUNT.
002950     MOVE ZERO                     TO ITEM-ERROR-RATIO-COUNT.
002960     MOVE ZERO                     TO ITEM-REVIEW-LOG-COUNT.
002970     WRITE LRN-ITEM-RECORD
002980         INVALID KEY
002990             DISPLAY 'LRN010 - DUPLICATE ITEM-ID ON WRITE: '
003000                     ITEM-ID.
003010     IF WS-ITEMMSTR-STATUS = '00'
003020         ADD 1 TO WS-ITEMS-ADDED-COUNT
003030         ADD 1 TO WS-NEXT-ITEM-ID.
003040 300-EXIT.
003050     EXIT.
003060*
003070 900-OPEN-FILES.
003080     OPEN INPUT NEW-ITEMS.
003090     IF WS-NEWITEMS-STATUS NOT = '00'
003100         DISPLAY 'LRN010 - ERROR OPENING NEWITEMS. RC: '
003110                 WS-NEWITEMS-STATUS
003120         MOVE 16  TO RETURN-CODE
003130         MOVE 'Y' TO WS-NEWITEMS-EOF-SW.
003140     IF WS-ITEMMSTR-STATUS = '35'
003150         OPEN OUTPUT ITEM-MASTER
003160     ELSE
003170         OPEN I-O ITEM-MASTER.
003180     IF WS-ITEMMSTR-STATUS NOT = '00'
003190         DISPLAY 'LRN010 - ERROR OPENING ITEMMSTR. RC: '
003200                 WS-ITEMMSTR-STATUS
003210         MOVE 16  TO RETURN-CODE
003220         MOVE 'Y' TO WS-NEWITEMS-EOF-SW.
003230 905-CLOSE-FILES.
003240     CLOSE NEW-ITEMS.
003250     CLOSE ITEM-MASTER.
003260*
003270*    END OF LRN010
