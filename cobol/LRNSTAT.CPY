000010*----------------------------------------------------------------*
000020*
000030*  LRNSTAT  --  DAILY STUDY-TIME STATISTICS RECORD
000040*
000050*  ONE OCCURRENCE PER CALENDAR DATE ON WHICH A SESSION WAS RUN.
000060*  KEYED BY DS-DATE ON THE INDEXED DAYSTATS FILE (SEE LRN020
000070*  FILE-CONTROL).
000080*
000090*  MAINTENANCE:
000100*   870301 THH  ORIGINAL LAYOUT
000110*----------------------------------------------------------------*
000120*
000130 01  LRN-DAILY-STATS-RECORD.
000140     05  DS-DATE                   PIC X(10).
000150     05  DS-DATE-R REDEFINES DS-DATE.
000160         10  DS-DATE-YYYY          PIC X(04).
000170         10  FILLER                PIC X(01).
000180         10  DS-DATE-MM            PIC X(02).
000190         10  FILLER                PIC X(01).
000200         10  DS-DATE-DD            PIC X(02).
000210     05  DS-ELAPSED                PIC S9(07)V99.
000220     05  FILLER                    PIC X(15).
000230*
000240*    END OF LRNSTAT
