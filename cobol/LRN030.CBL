000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LRN030.
000030 AUTHOR.        T J HALVORSEN.
000040 INSTALLATION.  STATE TESTING SERVICES DIVISION - DATA CENTER.
000050 DATE-WRITTEN.  APRIL 1987.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.
000080*----------------------------------------------------------------*
000090*                                                                *
000100* LRN030.CBL                                                     *
000110* MEMORIZATION SCHEDULING SUITE - DATA CTR BATCH LIB             *
000120*                                                                *
000130*----------------------------------------------------------------*
000140*     DESCRIPTION
000150*
000160*     JOB STEP LRN030 - TODAY'S LOAD BACKOUT.  DELETES EVERY ITEM
000170*     MASTER RECORD WHOSE CREATED-AT EQUALS TODAY'S DATE.  THIS IS
000180*     THE OPERATOR'S UNDO FOR A BAD LRN010 LOAD - IF A NEWITEMS
000190*     FILE WAS KEYED WRONG OR LOADED TWICE, RERUN THIS STEP BEFORE
000200*     THE FIRST LRN020 SESSION OF THE DAY TO BACK OUT EVERYTHING
000210*     ADDED SO FAR TODAY, THEN RESUBMIT LRN010 WITH THE CORRECTED
000220*     INPUT.  THE MASTER IS SCANNED IN FULL - CREATED-AT IS NOT A
000230*     KEY OF ITEM-MASTER - SO THIS STEP IS NOT INTENDED TO BE RUN
000240*     WHILE A SESSION IS IN PROGRESS.
000250*
000260*     THE SAME TODAY-DATE DERIVATION USED BY THE SESSION DRIVER
000270*     (LRN020) IS USED HERE, INCLUDING THE LATE-NIGHT BACKUP-ONE-
000280*     DAY RULE, SO A LATE-NIGHT OPERATOR RUN BACKS OUT THE SAME
000290*     DAY'S LOAD THAT THE NEXT LRN020 SESSION WOULD TREAT AS TODAY
000300*
000310*     AMENDMENT HISTORY
000320*
000330*      DATE    INIT  REQ/TICKET   DESCRIPTION
000340*      870415  THH   87-057       ORIGINAL PROGRAM
000350*      910602  ROK   91-118       CENTURY WINDOW ADDED TO THE
000360*                                 TODAY-DATE DERIVATION
000370*      940205  ROK   94-051       CALL LRN900 FOR THE LATE-NIGHT
000380*                                 BACKUP-ONE-DAY RULE, REPLACING
000390*                                 IN-LINE DATE ARITHMETIC
000400*      990318  MAV   99-Y2K-014   Y2K REVIEW - CENTURY WINDOW
000410*                                 CONFIRMED, STORED DATES ALREADY
000420*                                 4-DIGIT YEARS, NO CHANGE
000430*      040405  MAV   04-036       WIRED THE LRNSKED LATE-NIGHT-
000440*                                 CUTOFF CONSTANT INTO 100-
000450*                                 DETERMINE-TODAY, REPLACING THE
000460*                                 HARDCODED HOUR TEST - SAME FIX
000470*                                 MADE IN LRN010/LRN020.  ADDED
000480*                                 WS-PGM-VERSION-NBR FOR THE
000490*                                 STARTUP DISPLAY.
000500*----------------------------------------------------------------*
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*
000590     SELECT ITEM-MASTER      ASSIGN TO ITEMMSTR
000600            ORGANIZATION IS  INDEXED
000610            ACCESS       IS  DYNAMIC
000620            RECORD KEY   IS  ITEM-ID
000630            FILE STATUS  IS  WS-ITEMMSTR-STATUS.
000640*
000650 DATA DIVISION.
000660 FILE SECTION.
000670*
000680 FD  ITEM-MASTER
000690     LABEL RECORDS ARE STANDARD.
000700     COPY LRNITEM.
000710*
000720 WORKING-STORAGE SECTION.
000730*
000740 01  WS-PROGRAM-STATUS          PIC X(30)  VALUE SPACES.
000750*
000760*    PROGRAM-VERSION LITERAL, DISPLAYED AT STARTUP FOR THE
000770*    OPERATOR'S RUN LOG.  BUMPED WHEN THE BACKOUT LOGIC CHANGES.
000780*
000790 77  WS-PGM-VERSION-NBR         PIC 9(03)  VALUE 003.
000800*
000810 01  WS-FILE-STATUS-AREA.
000820     05  WS-ITEMMSTR-STATUS     PIC X(02)  VALUE SPACES.
000830         88  WS-ITEMMSTR-FILE-MISSING       VALUE '35'.
000840     05  FILLER                 PIC X(04)  VALUE SPACES.
000850*
000860 COPY LRNSKED.
000870*
000880*    TODAY-DATE DERIVATION WORK AREA - SAME SHAPE AS LRN010/LRN020
000890*
000900 01  WS-CLOCK-WORK.
000910     05  WS-SYS-DATE-6          PIC 9(06).
000920     05  WS-SYS-DATE-6R REDEFINES WS-SYS-DATE-6.
000930         10  WS-SYS-YY          PIC 9(02).
000940         10  WS-SYS-MM          PIC 9(02).
000950         10  WS-SYS-DD          PIC 9(02).
000960     05  WS-SYS-TIME-8          PIC 9(08).
000970     05  WS-SYS-TIME-8R REDEFINES WS-SYS-TIME-8.
000980         10  WS-SYS-TIME-HHMM   PIC 9(04).
000990         10  FILLER             PIC 9(04).
001000     05  WS-CENTURY             PIC 9(04)  COMP.
001010     05  FILLER                 PIC X(06)  VALUE SPACES.
001020*
001030 01  WS-TODAY-DATE.
001040     05  WS-TODAY-YYYY          PIC 9(04).
001050     05  FILLER                 PIC X(01)  VALUE '-'.
001060     05  WS-TODAY-MM            PIC 9(02).
001070     05  FILLER                 PIC X(01)  VALUE '-'.
001080     05  WS-TODAY-DD            PIC 9(02).
001090*
001100*    LINKAGE WORK AREA FOR THE CALL TO LRN900.
001110*
001120 01  WS-LRN900-PARMS.
001130     05  WS-L9-BASE-DATE        PIC X(10).
001140     05  WS-L9-DAYS-TO-ADD      PIC S9(05) COMP.
001150     05  WS-L9-RESULT-DATE      PIC X(10).
001160     05  FILLER                 PIC X(04)  VALUE SPACES.
001170*
001180 01  WS-DELETE-COUNTERS.
001190     05  WS-ITEMS-DELETED-COUNT PIC 9(05)  COMP  VALUE ZERO.
001200     05  WS-ITEMS-SCANNED-COUNT PIC 9(05)  COMP  VALUE ZERO.
001210     05  FILLER                 PIC X(04)  VALUE SPACES.
001220*
001230 PROCEDURE DIVISION.
001240*
001250 000-MAIN.
001260     DISPLAY 'LRN030 - TODAYS LOAD BACKOUT STARTING - VERSION '
001270             WS-PGM-VERSION-NBR.
001280     PERFORM 100-DETERMINE-TODAY THRU 100-EXIT.
001290     PERFORM 900-OPEN-FILES.
001300     IF NOT WS-ITEMMSTR-FILE-MISSING
001310         PERFORM 200-SCAN-AND-DELETE THRU 200-EXIT
001320                 UNTIL WS-ITEMMSTR-EOF.
001330     PERFORM 905-CLOSE-FILES.
001340     DISPLAY 'LRN030 - ITEMS SCANNED: ' WS-ITEMS-SCANNED-COUNT.
001350     DISPLAY 'LRN030 - ITEMS DELETED: ' WS-ITEMS-DELETED-COUNT.
001360     GOBACK.
001370*
001380*    DETERMINE TODAY, HONORING THE LATE-NIGHT-SESSION BACKUP RULE
001390*    (A RUN BEFORE THE LRNSKED LATE-NIGHT CUTOFF BACKS OUT AGAINST
001400*    YESTERDAY'S LOAD).
001410*
001420 100-DETERMINE-TODAY.
001430     ACCEPT WS-SYS-DATE-6 FROM DATE.
001440     ACCEPT WS-SYS-TIME-8 FROM TIME.
001450     IF WS-SYS-YY < 50
001460         MOVE 2000 TO WS-CENTURY
001470     ELSE
001480         MOVE 1900 TO WS-CENTURY.
001490     COMPUTE WS-TODAY-YYYY = WS-CENTURY + WS-SYS-YY.
001500     MOVE WS-SYS-MM TO WS-TODAY-MM.
001510     MOVE WS-SYS-DD TO WS-TODAY-DD.
001520     IF WS-SYS-TIME-HHMM < WS-LATE-NIGHT-CUTOFF
001530         MOVE WS-TODAY-DATE     TO WS-L9-BASE-DATE
001540         MOVE -1                TO WS-L9-DAYS-TO-ADD
001550         CALL 'LRN900' USING WS-L9-BASE-DATE
001560                              WS-L9-DAYS-TO-ADD
001570                              WS-L9-RESULT-DATE
001580         MOVE WS-L9-RESULT-DATE TO WS-TODAY-DATE.
001590 100-EXIT.
001600     EXIT.
001610*
001620*    FULL SEQUENTIAL SCAN OF THE MASTER IN ITEM-ID ORDER.  CREATED
001630*    AT IS NOT A KEY OF THIS FILE, SO EVERY RECORD MUST BE READ
001640*    AND TESTED; MATCHING RECORDS ARE DELETED AS THEY ARE FOUND.
001650*
001660 200-SCAN-AND-DELETE.
001670     READ ITEM-MASTER NEXT RECORD
001680         AT END MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
001690     IF WS-ITEMMSTR-EOF
001700         GO TO 200-EXIT.
001710     ADD 1 TO WS-ITEMS-SCANNED-COUNT.
001720     IF ITEM-CREATED-AT = WS-TODAY-DATE
001730         PERFORM 250-DELETE-CURRENT-ITEM THRU 250-EXIT.
001740 200-EXIT.
001750     EXIT.
001760*
001770 250-DELETE-CURRENT-ITEM.
001780     DELETE ITEM-MASTER RECORD
001790         INVALID KEY
001800             DISPLAY 'LRN030 - DELETE FAILED FOR ITEM ID: '
001810                     ITEM-ID
001820             GO TO 250-EXIT.
001830     ADD 1 TO WS-ITEMS-DELETED-COUNT.
001840 250-EXIT.
001850     EXIT.
001860*
001870 900-OPEN-FILES.
001880     MOVE ZERO TO ITEM-ID.
001890     OPEN I-O ITEM-MASTER.
001900     IF WS-ITEMMSTR-FILE-MISSING
001910         DISPLAY 'LRN030 - ITEM MASTER DOES NOT EXIST - NOTHING '
001920                 'TO BACK OUT'
001930         MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
001940     IF WS-ITEMMSTR-STATUS NOT = '00' AND
001950             NOT WS-ITEMMSTR-FILE-MISSING
001960         DISPLAY 'LRN030 - ERROR OPENING ITEMMSTR. RC: '
001970                 WS-ITEMMSTR-STATUS
001980         MOVE 16  TO RETURN-CODE
001990         MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
002000     IF WS-ITEMMSTR-STATUS = '00'
002010         START ITEM-MASTER KEY IS NOT LESS THAN ITEM-ID
002020             INVALID KEY
002030                 MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
002040 905-CLOSE-FILES.
002050     IF NOT WS-ITEMMSTR-FILE-MISSING
002060         CLOSE ITEM-MASTER.
002070*
002080*    END OF LRN030
