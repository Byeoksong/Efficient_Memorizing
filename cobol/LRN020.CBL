000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LRN020.
000030 AUTHOR.        T J HALVORSEN.
000040 INSTALLATION.  STATE TESTING SERVICES DIVISION - DATA CENTER.
000050 DATE-WRITTEN.  MARCH 1987.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.
000080*----------------------------------------------------------------*
000090*                                                                *
000100* LRN020.CBL                                                     *
000110* MEMORIZATION SCHEDULING SUITE - DATA CTR BATCH LIB             *
000120*                                                                *
000130*----------------------------------------------------------------*
000140*     DESCRIPTION
000150*
000160*     THE DAILY SESSION DRIVER.  THIS IS THE MAIN PROGRAM OF THE
000170*     SUITE - IT DETERMINES TODAY'S DATE (HONORING THE LATE-NIGHT
000180*     SESSION RULE), CLEARS YESTERDAY'S POSTPONEMENT MARKS, BUILDS
000190*     TODAY'S LEARNING LIST (ORDERED BY CREATION SEQUENCE - SEE
000200*     THE NOTE AT 220-SELECT-LEARNING-LIST BELOW) AND REVIEW LIST,
000210*     APPLIES THE DAILY WORKLOAD CAP, PRINTS THE SCHEDULE PORTION
000220*     OF THE SESSION REPORT, THEN GRADES EVERY ANSWER EVENT THE
000230*     FRONT END RECORDED DURING TODAY'S SESSION AGAINST THE
000240*     LEARNING OR REVIEW RULES, WHICHEVER APPLY TO THE ITEM AT THE
000250*     TIME IT WAS ANSWERED.  IT FINISHES BY POSTING TODAY'S
000260*     ACCUMULATED STUDY TIME TO THE DAILY STATISTICS FILE AND
000270*     PRINTING THE FINAL SUMMARY LINE.
000280*
000290*     A NOTE ON THE ANSWER-EVENT FILE:  THE FRONT END THAT DRIVES
000300*     THE INTERACTIVE SESSION (NOT PART OF THIS BATCH SUBSYSTEM)
000310*     RE-PRESENTS A LEARNING ITEM IN LATER ROUNDS UNTIL THE
000320*     STUDENT HAS EARNED THE REQUIRED STREAK OR THE SESSION ENDS;
000330*     BY THE TIME THIS PROGRAM SEES ANSWEVT, ALL OF THOSE ROUNDS
000340*     ARE ALREADY PRESENT AS SEPARATE EVENT RECORDS, IN THE ORDER
000350*     THEY WERE ANSWERED, SO A SINGLE SEQUENTIAL PASS GRADES THE
000360*     WHOLE SESSION - THIS PROGRAM DOES NOT ITSELF RE-SELECT
000370*     LEARNING ITEMS ROUND BY ROUND.
000380*
000390*     AMENDMENT HISTORY
000400*
000410*      DATE    INIT  REQ/TICKET   DESCRIPTION
000420*      870301  THH   87-032       ORIGINAL PROGRAM
000430*      880716  THH   87-114       WIDENED QUESTION/ANSWER FIELDS
000440*                                 (SEE LRNITEM) - NO LOGIC CHANGE
000450*      911004  ROK   91-118       CENTURY WINDOW FIX FOR TODAY
000460*                                 ADDED POSTPONEMENT RESET LOGIC
000470*      911117  ROK   91-206       ADDED CUMULATIVE ERROR RATIO
000480*                                 TO BOTH GRADING RULE SETS
000490*      940205  ROK   94-051       REPLACED IN-LINE DATE ARITHMETIC
000500*                                 WITH CALLS TO LRN900 SUBROUTINE
000510*      981103  ROK   98-233       DAILY WORKLOAD CAP RAISED FROM
000520*                                 20 TO 30, PER DIR. OF TESTING
000530*                                 SERVICES REQUEST
000540*      990318  MAV   99-Y2K-014   Y2K REMEDIATION - SEE CENTURY
000550*                            WINDOW NOTE AT 200-DETERMINE-TODAY
000560*      030814  MAV   03-091       RAISED CANDIDATE LIST CAPACITY
000570*                                 TO MATCH ITEM MASTER SIZE
000580*      040405  MAV   04-038       WIRED THE LRNSKED LATE-NIGHT-
000590*                                 CUTOFF CONSTANT INTO 200-
000600*                                 DETERMINE-TODAY, REPLACING THE
000610*                                 HARDCODED HOUR TEST - SAME FIX
000620*                                 MADE IN LRN010/LRN030
000630*----------------------------------------------------------------*
000640*
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*
000720     SELECT ITEM-MASTER      ASSIGN TO ITEMMSTR
000730            ORGANIZATION IS  INDEXED
000740            ACCESS       IS  DYNAMIC
000750            RECORD KEY   IS  ITEM-ID
000760            FILE STATUS  IS  WS-ITEMMSTR-STATUS.
000770*
000780     SELECT DAILY-STATS      ASSIGN TO DAYSTATS
000790            ORGANIZATION IS  INDEXED
000800            ACCESS       IS  DYNAMIC
000810            RECORD KEY   IS  DS-DATE
000820            FILE STATUS  IS  WS-DAYSTATS-STATUS.
000830*
000840     SELECT ANSWER-EVENTS    ASSIGN TO ANSWEVT
000850            ORGANIZATION IS  SEQUENTIAL
000860            FILE STATUS  IS  WS-ANSWEVT-STATUS.
000870*
000880     SELECT SESSION-REPORT   ASSIGN TO SESSRPT
000890            ORGANIZATION IS  SEQUENTIAL
000900            FILE STATUS  IS  WS-SESSRPT-STATUS.
000910*
000920 DATA DIVISION.
000930 FILE SECTION.
000940*
000950 FD  ITEM-MASTER
000960     LABEL RECORDS ARE STANDARD.
000970     COPY LRNITEM.
000980*
000990 FD  DAILY-STATS
001000     LABEL RECORDS ARE STANDARD.
001010     COPY LRNSTAT.
001020*
001030 FD  ANSWER-EVENTS
001040     LABEL RECORDS ARE STANDARD
001050     RECORDING MODE IS F.
001060     COPY LRNEVNT.
001070*
001080 FD  SESSION-REPORT
001090     LABEL RECORDS ARE STANDARD
001100     RECORDING MODE IS F.
001110 01  SESSRPT-RECORD                 PIC X(132).
001120*
001130 WORKING-STORAGE SECTION.
001140*
001150 01  WS-PROGRAM-STATUS               PIC X(30)  VALUE SPACES.
001160*
001170*    FILE STATUS FIELDS FOR THE FOUR FILES THIS PROGRAM OPENS.
001180*
001190 01  WS-FILE-STATUS-AREA.
001200     05  WS-ITEMMSTR-STATUS          PIC X(02)  VALUE SPACES.
001210     05  WS-DAYSTATS-STATUS          PIC X(02)  VALUE SPACES.
001220     05  WS-ANSWEVT-STATUS           PIC X(02)  VALUE SPACES.
001230     05  WS-SESSRPT-STATUS           PIC X(02)  VALUE SPACES.
001240     05  WS-DAYSTATS-NEW-SW          PIC X      VALUE 'N'.
001250         88  WS-DAYSTATS-IS-NEW                 VALUE 'Y'.
001260     05  WS-ABORT-SW                 PIC X      VALUE 'N'.
001270         88  WS-ABORT-THIS-RUN                  VALUE 'Y'.
001280     05  FILLER                      PIC X(01)  VALUE SPACES.
001290*
001300 COPY LRNSKED.
001310*
001320*    TODAY-DATE DERIVATION WORK AREA.  SEE LRN010 FOR THE SAME
001330*    CENTURY-WINDOW FIX (REQ 91-118); CARRIED HERE INDEPENDENTLY
001340*    BECAUSE THIS PROGRAM RUNS AS A SEPARATE JOB STEP.
001350*
001360 01  WS-CLOCK-WORK.
001370     05  WS-SYS-DATE-6               PIC 9(06).
001380     05  WS-SYS-DATE-6R REDEFINES WS-SYS-DATE-6.
001390         10  WS-SYS-YY               PIC 9(02).
001400         10  WS-SYS-MM               PIC 9(02).
001410         10  WS-SYS-DD               PIC 9(02).
001420     05  WS-SYS-TIME-8               PIC 9(08).
001430     05  WS-SYS-TIME-8R REDEFINES WS-SYS-TIME-8.
001440         10  WS-SYS-TIME-HHMM        PIC 9(04).
001450         10  FILLER                  PIC 9(04).
001460     05  WS-CENTURY                  PIC 9(04)  COMP.
001470     05  FILLER                      PIC X(06)  VALUE SPACES.
001480*
001490 01  WS-TODAY-DATE.
001500     05  WS-TODAY-YYYY               PIC 9(04).
001510     05  FILLER                      PIC X(01)  VALUE '-'.
001520     05  WS-TODAY-MM                 PIC 9(02).
001530     05  FILLER                      PIC X(01)  VALUE '-'.
001540     05  WS-TODAY-DD                 PIC 9(02).
001550*
001560 01  WS-TOMORROW-DATE                PIC X(10).
001570*
001580*    LINKAGE WORK AREA FOR CALLS TO LRN900 (DATE ARITHMETIC) AND
001590*    LRN910 (RESPONSE-TIME ACCUMULATION - USED HERE ONLY TO KEEP
001600*    A RUNNING COUNT OF ANSWER EVENTS GRADED, NOT FOR THE REPORT).
001610*
001620 01  WS-LRN900-PARMS.
001630     05  WS-L9-BASE-DATE             PIC X(10).
001640     05  WS-L9-DAYS-TO-ADD           PIC S9(05) COMP.
001650     05  WS-L9-RESULT-DATE           PIC X(10).
001660     05  FILLER                      PIC X(04)  VALUE SPACES.
001670*
001680*    CANDIDATE LIST FOR TODAY'S SESSION.  LEARNING CANDIDATES ARE
001690*    APPENDED FIRST (IN ITEM-ID ORDER, WHICH IS ALSO CREATED-AT
001700*    ORDER - SEE THE NOTE AT 220-SELECT-LEARNING-LIST), THEN
001710*    REVIEW CANDIDATES.  THE DAILY CAP IS APPLIED AGAINST THIS
001720*    COMBINED LIST.  1500-ENTRY CAPACITY IS A DESIGN MINIMUM, NOT
001730*    A BUSINESS LIMIT - THE DAILY CAP OF 30 IS THE BUSINESS LIMIT.
001740*
001750 01  WS-CANDIDATE-LIST.
001760     05  WS-CANDIDATE-ENTRY          PIC 9(06)
001770                     OCCURS 1500 TIMES
001780                     INDEXED BY WS-CAND-IX.
001790     05  FILLER                      PIC X(04)  VALUE SPACES.
001800*
001810 01  WS-SELECTION-COUNTERS.
001820     05  WS-LEARNING-COUNT           PIC 9(04)  COMP.
001830     05  WS-REVIEW-COUNT             PIC 9(04)  COMP.
001840     05  WS-CAND-TOTAL-SO-FAR        PIC 9(04)  COMP.
001850     05  WS-TOTAL-CANDIDATES         PIC 9(04)  COMP.
001860     05  WS-CANDIDATE-MAX            PIC 9(04)  COMP VALUE 1500.
001870     05  WS-START-IX                 PIC 9(04)  COMP.
001880     05  WS-POSTPONED-COUNT          PIC 9(04)  COMP.
001890     05  WS-TODAY-TOTAL              PIC 9(04)  COMP.
001900     05  WS-TOMORROW-REVIEW-COUNT    PIC 9(04)  COMP.
001910     05  FILLER                      PIC X(04)  VALUE SPACES.
001920*
001930*    GRADING WORK AREA.
001940*
001950 01  WS-GRADING-WORK.
001960     05  WS-WRONG-COUNT              PIC 9(03)  COMP.
001970     05  WS-NEW-STAGE                PIC 9(02)  COMP.
001980     05  WS-EVENTS-GRADED            PIC 9(05)  COMP  VALUE ZERO.
001990     05  WS-ELAPSED-SECONDS          PIC S9(07)V99.
002000     05  WS-ELAPSED-WHOLE-SECS       PIC S9(07)  COMP.
002010     05  WS-TOTAL-MINUTES            PIC 9(05)  COMP.
002020     05  WS-TOTAL-SECONDS            PIC 9(02)  COMP.
002030     05  WS-DISPOSITION-TEXT         PIC X(40)  VALUE SPACES.
002040     05  FILLER                      PIC X(08)  VALUE SPACES.
002050*
002060*    SESSION REPORT PRINT LINES.  ONE 01-LEVEL RECORD PER LINE
002070*    STYLE, MOVED TO SESSRPT-RECORD ON WRITE - SAME HABIT USED
002080*    BY THE OTHER PRINT PROGRAMS IN THIS SUITE.
002090*
002100 01  RPT-HEADER-1.
002110     05  FILLER                      PIC X(28)
002120                     VALUE 'MEMORIZATION SESSION REPORT'.
002130     05  FILLER                      PIC X(12)
002140                     VALUE '   DATE:  '.
002150     05  RPT-HDR-DATE                PIC X(10).
002160     05  FILLER                      PIC X(82)  VALUE SPACES.
002170*
002180 01  RPT-TODAY-SCHEDULE.
002190     05  FILLER                      PIC X(24)
002200                     VALUE 'TODAYS SCHEDULE - LEARN:'.
002210     05  RPT-TS-LEARN                PIC ZZ9.
002220     05  FILLER                      PIC X(09)
002230                     VALUE '  REVIEW:'.
002240     05  RPT-TS-REVIEW               PIC ZZ9.
002250     05  FILLER                      PIC X(08)
002260                     VALUE '  TOTAL:'.
002270     05  RPT-TS-TOTAL                PIC ZZ9.
002280     05  FILLER                      PIC X(82)  VALUE SPACES.
002290*
002300 01  RPT-TOMORROW-SCHEDULE.
002310     05  FILLER                      PIC X(29)
002320                     VALUE 'TOMORROWS SCHEDULE - REVIEW:'.
002330     05  RPT-TOM-REVIEW              PIC ZZ9.
002340     05  FILLER                      PIC X(100)  VALUE SPACES.
002350*
002360 01  RPT-POSTPONE-WARNING.
002370     05  FILLER                      PIC X(34)
002380                     VALUE 'DAILY LIMIT EXCEEDED - POSTPONED:'.
002390     05  RPT-PW-COUNT                PIC ZZ9.
002400     05  FILLER                      PIC X(95)  VALUE SPACES.
002410*
002420 01  RPT-LEARNING-DISPOSITION.
002430     05  FILLER                      PIC X(11)
002440                     VALUE 'ITEM ID:   '.
002450     05  RPT-LD-ITEM-ID               PIC ZZZZZ9.
002460     05  FILLER                      PIC X(03) VALUE SPACES.
002470     05  RPT-LD-RESULT               PIC X(09).
002480     05  FILLER                      PIC X(02) VALUE SPACES.
002490     05  RPT-LD-ACTION               PIC X(40).
002500     05  FILLER                      PIC X(61) VALUE SPACES.
002510*
002520 01  RPT-REVIEW-DISPOSITION.
002530     05  FILLER                      PIC X(11)
002540                     VALUE 'ITEM ID:   '.
002550     05  RPT-RD-ITEM-ID               PIC ZZZZZ9.
002560     05  FILLER                      PIC X(03) VALUE SPACES.
002570     05  RPT-RD-RESULT               PIC X(09).
002580     05  FILLER                      PIC X(02) VALUE SPACES.
002590     05  RPT-RD-ACTION               PIC X(40).
002600     05  FILLER                      PIC X(61) VALUE SPACES.
002610*
002620 01  RPT-EVENT-IGNORED.
002630     05  FILLER                      PIC X(37)
002640                     VALUE 'ANSWER EVENT IGNORED - UNKNOWN ITEM:'.
002650     05  RPT-EI-ITEM-ID               PIC ZZZZZ9.
002660     05  FILLER                      PIC X(89) VALUE SPACES.
002670*
002680 01  RPT-FINAL-SUMMARY.
002690     05  FILLER                      PIC X(24)
002700                     VALUE 'SESSION COMPLETE - DATE:'.
002710     05  RPT-FS-DATE                 PIC X(10).
002720     05  FILLER                      PIC X(11)
002730                     VALUE '  ELAPSED: '.
002740     05  RPT-FS-MINUTES              PIC ZZ9.
002750     05  FILLER                      PIC X(04) VALUE ' MIN'.
002760     05  RPT-FS-SECONDS              PIC Z9.
002770     05  FILLER                      PIC X(04) VALUE ' SEC'.
002780     05  FILLER                      PIC X(74) VALUE SPACES.
002790*
002800 01  RPT-BLANK-LINE.
002810     05  FILLER                      PIC X(132) VALUE SPACES.
002820*
002830 PROCEDURE DIVISION.
002840*
002850 000-MAIN.
002860     DISPLAY 'LRN020 - DAILY SESSION DRIVER STARTING'.
002870     PERFORM 900-OPEN-FILES.
002880     IF WS-ABORT-THIS-RUN
002890         GOBACK.
002900     PERFORM 200-DETERMINE-TODAY THRU 200-EXIT.
002910     PERFORM 205-READ-TODAY-ELAPSED THRU 205-EXIT.
002920     PERFORM 220-SELECT-LEARNING-LIST THRU 220-EXIT.
002930     PERFORM 230-SELECT-REVIEW-LIST THRU 230-EXIT.
002940     PERFORM 240-APPLY-DAILY-CAP THRU 240-EXIT.
002950     PERFORM 250-PRINT-TODAY-SCHEDULE THRU 250-EXIT.
002960     PERFORM 260-PRINT-TOMORROW-SCHEDULE THRU 260-EXIT.
002970     PERFORM 300-GRADE-ONE-ANSWER-EVENT THRU 300-EXIT
002980             UNTIL WS-ANSWEVT-EOF.
002990     PERFORM 700-POST-DAILY-STATS THRU 700-EXIT.
003000     PERFORM 750-WRITE-FINAL-SUMMARY THRU 750-EXIT.
003010     PERFORM 905-CLOSE-FILES.
003020     DISPLAY 'LRN020 - EVENTS GRADED: ' WS-EVENTS-GRADED.
003030     GOBACK.
003040*
003050*----------------------------------------------------------------*
003060*    TODAY-DATE DETERMINATION
003070*----------------------------------------------------------------*
003080*
003090 200-DETERMINE-TODAY.
003100     ACCEPT WS-SYS-DATE-6 FROM DATE.
003110     ACCEPT WS-SYS-TIME-8 FROM TIME.
003120     IF WS-SYS-YY < 50
003130         MOVE 2000 TO WS-CENTURY
003140     ELSE
003150         MOVE 1900 TO WS-CENTURY.
003160     COMPUTE WS-TODAY-YYYY = WS-CENTURY + WS-SYS-YY.
003170     MOVE WS-SYS-MM TO WS-TODAY-MM.
003180     MOVE WS-SYS-DD TO WS-TODAY-DD.
003190     IF WS-SYS-TIME-HHMM < WS-LATE-NIGHT-CUTOFF
003200         MOVE WS-TODAY-DATE       TO WS-L9-BASE-DATE
003210         MOVE -1                  TO WS-L9-DAYS-TO-ADD
003220         CALL 'LRN900' USING WS-L9-BASE-DATE
003230                             WS-L9-DAYS-TO-ADD
003240                             WS-L9-RESULT-DATE
003250         MOVE WS-L9-RESULT-DATE   TO WS-TODAY-DATE.
003260     MOVE WS-TODAY-DATE TO RPT-HDR-DATE.
003270     WRITE SESSRPT-RECORD FROM RPT-HEADER-1.
003280 200-EXIT.
003290     EXIT.
003300*
003310 205-READ-TODAY-ELAPSED.
003320     MOVE WS-TODAY-DATE TO DS-DATE.
003330     READ DAILY-STATS
003340         INVALID KEY MOVE 'Y' TO WS-DAYSTATS-NEW-SW.
003350     IF WS-DAYSTATS-IS-NEW
003360         MOVE ZERO TO WS-ELAPSED-SECONDS
003370     ELSE
003380         MOVE DS-ELAPSED TO WS-ELAPSED-SECONDS.
003390 205-EXIT.
003400     EXIT.
003410*
003420*----------------------------------------------------------------*
003430*    DUE-ITEM SELECTION (BUSINESS RULE U2)
003440*
003450*    THE LEARNING LIST MUST BE ORDERED BY CREATED-AT ASCENDING.
003460*    ITEM-ID IS ASSIGNED SEQUENTIALLY AT CREATION TIME BY LRN010
003470*    (SEE 150-FIND-NEXT-ITEM-ID THERE) AND NEVER REASSIGNED, SO A
003480*    SEQUENTIAL SCAN OF THE INDEXED MASTER IN ASCENDING KEY ORDER
003490*    VISITS ITEMS IN THE SAME ORDER THEY WERE CREATED - NO SORT
003500*    STEP IS NEEDED TO SATISFY THE ORDERING REQUIREMENT.
003510*----------------------------------------------------------------*
003520*
003530 220-SELECT-LEARNING-LIST.
003540     MOVE ZERO TO WS-LEARNING-COUNT.
003550     MOVE 'N'  TO WS-ITEMMSTR-EOF-SW.
003560     MOVE ZERO TO ITEM-ID.
003570     START ITEM-MASTER KEY IS NOT LESS THAN ITEM-ID
003580         INVALID KEY MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
003590     PERFORM 225-SCAN-FOR-LEARNING THRU 225-EXIT
003600             UNTIL WS-ITEMMSTR-EOF.
003610 220-EXIT.
003620     EXIT.
003630*
003640 225-SCAN-FOR-LEARNING.
003650     READ ITEM-MASTER NEXT RECORD
003660         AT END MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
003670     IF WS-ITEMMSTR-EOF
003680         GO TO 225-EXIT.
003690     IF ITEM-IS-POSTPONED
003700     AND ITEM-LAST-PROCESSED-DATE NOT = WS-TODAY-DATE
003710         MOVE 0 TO ITEM-POSTPONED-FLAG
003720         REWRITE LRN-ITEM-RECORD.
003730     IF ITEM-STATUS-LEARNING AND ITEM-IS-AVAILABLE
003740         ADD 1 TO WS-LEARNING-COUNT
003750         IF WS-LEARNING-COUNT NOT > WS-CANDIDATE-MAX
003760             SET WS-CAND-IX TO WS-LEARNING-COUNT
003770             MOVE ITEM-ID TO WS-CANDIDATE-ENTRY (WS-CAND-IX).
003780 225-EXIT.
003790     EXIT.
003800*
003810 230-SELECT-REVIEW-LIST.
003820     MOVE ZERO TO WS-REVIEW-COUNT.
003830     MOVE 'N'  TO WS-ITEMMSTR-EOF-SW.
003840     MOVE ZERO TO ITEM-ID.
003850     START ITEM-MASTER KEY IS NOT LESS THAN ITEM-ID
003860         INVALID KEY MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
003870     PERFORM 235-SCAN-FOR-REVIEW THRU 235-EXIT
003880             UNTIL WS-ITEMMSTR-EOF.
003890     COMPUTE WS-TOTAL-CANDIDATES = WS-LEARNING-COUNT
003900                                  + WS-REVIEW-COUNT.
003910 230-EXIT.
003920     EXIT.
003930*
003940 235-SCAN-FOR-REVIEW.
003950     READ ITEM-MASTER NEXT RECORD
003960         AT END MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
003970     IF WS-ITEMMSTR-EOF
003980         GO TO 235-EXIT.
003990     IF ITEM-STATUS-REVIEW
004000     AND ITEM-IS-AVAILABLE
004010     AND ITEM-NEXT-REVIEW-DATE NOT > WS-TODAY-DATE
004020         ADD 1 TO WS-REVIEW-COUNT
004030         COMPUTE WS-CAND-TOTAL-SO-FAR = WS-LEARNING-COUNT
004040                                       + WS-REVIEW-COUNT
004050         IF WS-CAND-TOTAL-SO-FAR NOT > WS-CANDIDATE-MAX
004060             SET WS-CAND-IX TO WS-CAND-TOTAL-SO-FAR
004070             MOVE ITEM-ID TO WS-CANDIDATE-ENTRY (WS-CAND-IX).
004080 235-EXIT.
004090     EXIT.
004100*
004110 240-APPLY-DAILY-CAP.
004120     MOVE ZERO TO WS-POSTPONED-COUNT.
004130     IF WS-TOTAL-CANDIDATES > WS-DAILY-TOTAL-LIMIT
004140         COMPUTE WS-POSTPONED-COUNT = WS-TOTAL-CANDIDATES
004150                                     - WS-DAILY-TOTAL-LIMIT
004160         COMPUTE WS-START-IX = WS-DAILY-TOTAL-LIMIT + 1
004170         PERFORM 245-POSTPONE-EXCESS-ITEM THRU 245-EXIT
004180                 VARYING WS-CAND-IX FROM WS-START-IX BY 1
004190                 UNTIL WS-CAND-IX > WS-TOTAL-CANDIDATES.
004200 240-EXIT.
004210     EXIT.
004220*
004230 245-POSTPONE-EXCESS-ITEM.
004240     MOVE WS-CANDIDATE-ENTRY (WS-CAND-IX) TO ITEM-ID.
004250     READ ITEM-MASTER
004260         INVALID KEY
004270             DISPLAY 'LRN020 - CANNOT REREAD CANDIDATE ITEM '
004280                      ITEM-ID ' TO POSTPONE IT'.
004290     IF WS-ITEMMSTR-STATUS = '00'
004300         MOVE 1 TO ITEM-POSTPONED-FLAG
004310         REWRITE LRN-ITEM-RECORD.
004320 245-EXIT.
004330     EXIT.
004340*
004350*----------------------------------------------------------------*
004360*    SCHEDULE INQUIRY (BUSINESS RULE U5)
004370*----------------------------------------------------------------*
004380*
004390 250-PRINT-TODAY-SCHEDULE.
004400     COMPUTE WS-TODAY-TOTAL = WS-LEARNING-COUNT + WS-REVIEW-COUNT.
004410     MOVE WS-LEARNING-COUNT TO RPT-TS-LEARN.
004420     MOVE WS-REVIEW-COUNT   TO RPT-TS-REVIEW.
004430     MOVE WS-TODAY-TOTAL    TO RPT-TS-TOTAL.
004440     WRITE SESSRPT-RECORD FROM RPT-TODAY-SCHEDULE.
004450     IF WS-POSTPONED-COUNT > 0
004460         MOVE WS-POSTPONED-COUNT TO RPT-PW-COUNT
004470         WRITE SESSRPT-RECORD FROM RPT-POSTPONE-WARNING.
004480 250-EXIT.
004490     EXIT.
004500*
004510 260-PRINT-TOMORROW-SCHEDULE.
004520     MOVE WS-TODAY-DATE TO WS-L9-BASE-DATE.
004530     MOVE 1              TO WS-L9-DAYS-TO-ADD.
004540     CALL 'LRN900' USING WS-L9-BASE-DATE
004550                         WS-L9-DAYS-TO-ADD
004560                         WS-L9-RESULT-DATE.
004570     MOVE WS-L9-RESULT-DATE TO WS-TOMORROW-DATE.
004580     MOVE ZERO TO WS-TOMORROW-REVIEW-COUNT.
004590     MOVE 'N'  TO WS-ITEMMSTR-EOF-SW.
004600     MOVE ZERO TO ITEM-ID.
004610     START ITEM-MASTER KEY IS NOT LESS THAN ITEM-ID
004620         INVALID KEY MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
004630     PERFORM 265-SCAN-FOR-TOMORROW THRU 265-EXIT
004640             UNTIL WS-ITEMMSTR-EOF.
004650     MOVE WS-TOMORROW-REVIEW-COUNT TO RPT-TOM-REVIEW.
004660     WRITE SESSRPT-RECORD FROM RPT-TOMORROW-SCHEDULE.
004670     WRITE SESSRPT-RECORD FROM RPT-BLANK-LINE.
004680 260-EXIT.
004690     EXIT.
004700*
004710 265-SCAN-FOR-TOMORROW.
004720     READ ITEM-MASTER NEXT RECORD
004730         AT END MOVE 'Y' TO WS-ITEMMSTR-EOF-SW.
004740     IF WS-ITEMMSTR-EOF
004750         GO TO 265-EXIT.
004760     IF ITEM-STATUS-REVIEW
004770     AND ITEM-NEXT-REVIEW-DATE = WS-TOMORROW-DATE
004780         ADD 1 TO WS-TOMORROW-REVIEW-COUNT.
004790 265-EXIT.
004800     EXIT.
004810*
004820*----------------------------------------------------------------*
004830*    ANSWER-EVENT GRADING (BUSINESS RULES U1A AND U1B)
004840*----------------------------------------------------------------*
004850*
004860 300-GRADE-ONE-ANSWER-EVENT.
004870     READ ANSWER-EVENTS
004880         AT END MOVE 'Y' TO WS-ANSWEVT-EOF-SW.
004890     IF WS-ANSWEVT-EOF
004900         GO TO 300-EXIT.
004910     MOVE AE-ITEM-ID TO ITEM-ID.
004920     READ ITEM-MASTER
004930         INVALID KEY
004940             MOVE AE-ITEM-ID TO RPT-EI-ITEM-ID
004950             WRITE SESSRPT-RECORD FROM RPT-EVENT-IGNORED
004960             GO TO 300-EXIT.
004970     IF ITEM-STATUS-LEARNING
004980         PERFORM 400-GRADE-LEARNING-ITEM THRU 400-EXIT
004990     ELSE
005000     IF ITEM-STATUS-REVIEW
005010         PERFORM 500-GRADE-REVIEW-ITEM THRU 500-EXIT
005020     ELSE
005030         MOVE AE-ITEM-ID TO RPT-EI-ITEM-ID
005040         WRITE SESSRPT-RECORD FROM RPT-EVENT-IGNORED
005050         GO TO 300-EXIT.
005060     REWRITE LRN-ITEM-RECORD
005070         INVALID KEY
005080             DISPLAY 'LRN020 - REWRITE FAILED FOR ITEM '
005090                      ITEM-ID.
005100     ADD AE-RESP-TIME TO WS-ELAPSED-SECONDS.
005110     ADD 1 TO WS-EVENTS-GRADED.
005120 300-EXIT.
005130     EXIT.
005140*
005150 400-GRADE-LEARNING-ITEM.
005160     PERFORM 410-APPEND-HISTORY-AND-RESPTIME THRU 410-EXIT.
005170     PERFORM 420-RECOMPUTE-ERROR-RATIO THRU 420-EXIT.
005180     MOVE WS-TODAY-DATE TO ITEM-LAST-PROCESSED-DATE.
005190     IF AE-ANSWER-CORRECT
005200         ADD 1 TO ITEM-CORRECT-STREAK
005210         IF ITEM-CORRECT-STREAK NOT < WS-REQUIRED-STREAK
005220             PERFORM 430-PROMOTE-TO-REVIEW THRU 430-EXIT
005230         ELSE
005240             MOVE 'STREAK BUILDING' TO WS-DISPOSITION-TEXT
005250     ELSE
005260         MOVE ZERO TO ITEM-CORRECT-STREAK
005270         MOVE 'INCORRECT - STREAK RESET' TO WS-DISPOSITION-TEXT.
005280     PERFORM 450-PRINT-LEARNING-DISPOSITION THRU 450-EXIT.
005290 400-EXIT.
005300     EXIT.
005310*
005320 410-APPEND-HISTORY-AND-RESPTIME.
005330     ADD 1 TO ITEM-HISTORY-COUNT.
005340     SET ITEM-HIST-IX TO ITEM-HISTORY-COUNT.
005350     IF AE-ANSWER-CORRECT
005360         MOVE 'O' TO ITEM-HISTORY-ENTRY (ITEM-HIST-IX)
005370     ELSE
005380         MOVE 'X' TO ITEM-HISTORY-ENTRY (ITEM-HIST-IX).
005390     ADD 1 TO ITEM-RESP-TIME-COUNT.
005400     SET ITEM-RESPT-IX TO ITEM-RESP-TIME-COUNT.
005410     MOVE AE-RESP-TIME TO ITEM-RESPONSE-TIME (ITEM-RESPT-IX).
005420 410-EXIT.
005430     EXIT.
005440*
005450 420-RECOMPUTE-ERROR-RATIO.
005460     MOVE ZERO TO WS-WRONG-COUNT.
005470     PERFORM 425-COUNT-ONE-HISTORY-ENTRY THRU 425-EXIT
005480             VARYING ITEM-HIST-IX FROM 1 BY 1
005490             UNTIL ITEM-HIST-IX > ITEM-HISTORY-COUNT.
005500     ADD 1 TO ITEM-ERROR-RATIO-COUNT.
005510     SET ITEM-ERAT-IX TO ITEM-ERROR-RATIO-COUNT.
005520     COMPUTE ITEM-ERROR-RATIO (ITEM-ERAT-IX) ROUNDED =
005530             WS-WRONG-COUNT / ITEM-HISTORY-COUNT.
005540 420-EXIT.
005550     EXIT.
005560*
005570 425-COUNT-ONE-HISTORY-ENTRY.
005580     IF ITEM-HISTORY-ENTRY (ITEM-HIST-IX) = 'X'
005590         ADD 1 TO WS-WRONG-COUNT.
005600 425-EXIT.
005610     EXIT.
005620*
005630 430-PROMOTE-TO-REVIEW.
005640     MOVE 'REVIEW  ' TO ITEM-STATUS.
005650     MOVE 1          TO ITEM-STAGE.
005660     MOVE ZERO       TO ITEM-CORRECT-STREAK.
005670     SET WS-SCHEDULE-IX TO 1.
005680     MOVE WS-TODAY-DATE             TO WS-L9-BASE-DATE.
005690     MOVE WS-SCHEDULE-DAYS (WS-SCHEDULE-IX) TO WS-L9-DAYS-TO-ADD.
005700     CALL 'LRN900' USING WS-L9-BASE-DATE
005710                         WS-L9-DAYS-TO-ADD
005720                         WS-L9-RESULT-DATE.
005730     MOVE WS-L9-RESULT-DATE TO ITEM-NEXT-REVIEW-DATE.
005740     MOVE 'LEARNING COMPLETE - MOVED TO REVIEW' TO
005750             WS-DISPOSITION-TEXT.
005760 430-EXIT.
005770     EXIT.
005780*
005790 450-PRINT-LEARNING-DISPOSITION.
005800     MOVE ITEM-ID           TO RPT-LD-ITEM-ID.
005810     IF AE-ANSWER-CORRECT
005820         MOVE 'CORRECT  ' TO RPT-LD-RESULT
005830     ELSE
005840         MOVE 'INCORRECT' TO RPT-LD-RESULT.
005850     MOVE WS-DISPOSITION-TEXT TO RPT-LD-ACTION.
005860     WRITE SESSRPT-RECORD FROM RPT-LEARNING-DISPOSITION.
005870 450-EXIT.
005880     EXIT.
005890*
005900 500-GRADE-REVIEW-ITEM.
005910     PERFORM 410-APPEND-HISTORY-AND-RESPTIME THRU 410-EXIT.
005920     PERFORM 420-RECOMPUTE-ERROR-RATIO THRU 420-EXIT.
005930     MOVE WS-TODAY-DATE TO ITEM-LAST-PROCESSED-DATE.
005940     PERFORM 510-APPEND-REVIEW-LOG THRU 510-EXIT.
005950     IF AE-ANSWER-CORRECT
005960         COMPUTE WS-NEW-STAGE = ITEM-STAGE + 1
005970         IF WS-NEW-STAGE > WS-STAGE-COUNT
005980             MOVE 'DONE    ' TO ITEM-STATUS
005990             MOVE SPACES     TO ITEM-NEXT-REVIEW-DATE
006000             MOVE 'FULLY MEMORIZED' TO WS-DISPOSITION-TEXT
006010         ELSE
006020             MOVE WS-NEW-STAGE TO ITEM-STAGE
006030             SET WS-SCHEDULE-IX TO WS-NEW-STAGE
006040             MOVE WS-TODAY-DATE TO WS-L9-BASE-DATE
006050             MOVE WS-SCHEDULE-DAYS (WS-SCHEDULE-IX) TO
006060                     WS-L9-DAYS-TO-ADD
006070             CALL 'LRN900' USING WS-L9-BASE-DATE
006080                                 WS-L9-DAYS-TO-ADD
006090                                 WS-L9-RESULT-DATE
006100             MOVE WS-L9-RESULT-DATE TO ITEM-NEXT-REVIEW-DATE
006110             MOVE 'NEXT REVIEW INTERVAL SET' TO
006120                     WS-DISPOSITION-TEXT
006130     ELSE
006140         MOVE 'LEARNING' TO ITEM-STATUS
006150         MOVE ZERO        TO ITEM-STAGE
006160         MOVE ZERO        TO ITEM-CORRECT-STREAK
006170         MOVE WS-TODAY-DATE TO ITEM-NEXT-REVIEW-DATE
006180         MOVE 'DEMOTED TO LEARNING' TO WS-DISPOSITION-TEXT.
006190     PERFORM 550-PRINT-REVIEW-DISPOSITION THRU 550-EXIT.
006200 500-EXIT.
006210     EXIT.
006220*
006230 510-APPEND-REVIEW-LOG.
006240     ADD 1 TO ITEM-REVIEW-LOG-COUNT.
006250     SET ITEM-RLOG-IX TO ITEM-REVIEW-LOG-COUNT.
006260     MOVE WS-TODAY-DATE   TO ITEM-RLOG-DATE (ITEM-RLOG-IX).
006270     MOVE AE-IS-CORRECT   TO ITEM-RLOG-IS-CORRECT (ITEM-RLOG-IX).
006280     MOVE AE-RESP-TIME    TO ITEM-RLOG-RESP-TIME (ITEM-RLOG-IX).
006290 510-EXIT.
006300     EXIT.
006310*
006320 550-PRINT-REVIEW-DISPOSITION.
006330     MOVE ITEM-ID           TO RPT-RD-ITEM-ID.
006340     IF AE-ANSWER-CORRECT
006350         MOVE 'CORRECT  ' TO RPT-RD-RESULT
006360     ELSE
006370         MOVE 'INCORRECT' TO RPT-RD-RESULT.
006380     MOVE WS-DISPOSITION-TEXT TO RPT-RD-ACTION.
006390     WRITE SESSRPT-RECORD FROM RPT-REVIEW-DISPOSITION.
006400 550-EXIT.
006410     EXIT.
006420*
006430*----------------------------------------------------------------*
006440*    DAILY STATISTICS POSTING (BUSINESS RULE U4)
006450*----------------------------------------------------------------*
006460*
006470 700-POST-DAILY-STATS.
006480     MOVE WS-TODAY-DATE     TO DS-DATE.
006490     MOVE WS-ELAPSED-SECONDS TO DS-ELAPSED.
006500     IF WS-DAYSTATS-IS-NEW
006510         WRITE LRN-DAILY-STATS-RECORD
006520             INVALID KEY
006530                 DISPLAY 'LRN020 - CANNOT WRITE DAILY STATS FOR '
006540                          DS-DATE
006550     ELSE
006560         REWRITE LRN-DAILY-STATS-RECORD
006570             INVALID KEY
006580                 DISPLAY 'LRN020 - CANNOT REWRITE DAILY STATS '
006590                          DS-DATE.
006600 700-EXIT.
006610     EXIT.
006620*
006630 750-WRITE-FINAL-SUMMARY.
006640     MOVE WS-ELAPSED-SECONDS TO WS-ELAPSED-WHOLE-SECS.
006650     DIVIDE WS-ELAPSED-WHOLE-SECS BY 60
006660             GIVING WS-TOTAL-MINUTES
006670             REMAINDER WS-TOTAL-SECONDS.
006680     MOVE WS-TODAY-DATE    TO RPT-FS-DATE.
006690     MOVE WS-TOTAL-MINUTES TO RPT-FS-MINUTES.
006700     MOVE WS-TOTAL-SECONDS TO RPT-FS-SECONDS.
006710     WRITE SESSRPT-RECORD FROM RPT-BLANK-LINE.
006720     WRITE SESSRPT-RECORD FROM RPT-FINAL-SUMMARY.
006730 750-EXIT.
006740     EXIT.
006750*
006760*----------------------------------------------------------------*
006770*    FILE OPEN / CLOSE
006780*----------------------------------------------------------------*
006790*
006800 900-OPEN-FILES.
006810     OPEN I-O ITEM-MASTER.
006820     IF WS-ITEMMSTR-STATUS NOT = '00'
006830         DISPLAY 'LRN020 - ERROR OPENING ITEMMSTR. RC: '
006840                 WS-ITEMMSTR-STATUS
006850         MOVE 16  TO RETURN-CODE
006860         MOVE 'Y' TO WS-ABORT-SW.
006870     OPEN I-O DAILY-STATS.
006880     IF WS-DAYSTATS-STATUS = '35'
006890         MOVE 'Y' TO WS-DAYSTATS-NEW-SW
006900         OPEN OUTPUT DAILY-STATS.
006910     IF WS-DAYSTATS-STATUS NOT = '00'
006920         DISPLAY 'LRN020 - ERROR OPENING DAYSTATS. RC: '
006930                 WS-DAYSTATS-STATUS
006940         MOVE 16  TO RETURN-CODE
006950         MOVE 'Y' TO WS-ABORT-SW.
006960     OPEN INPUT ANSWER-EVENTS.
006970     IF WS-ANSWEVT-STATUS NOT = '00'
006980         DISPLAY 'LRN020 - ERROR OPENING ANSWEVT. RC: '
006990                 WS-ANSWEVT-STATUS
007000         MOVE 16  TO RETURN-CODE
007010         MOVE 'Y' TO WS-ABORT-SW.
007020     OPEN OUTPUT SESSION-REPORT.
007030     IF WS-SESSRPT-STATUS NOT = '00'
007040         DISPLAY 'LRN020 - ERROR OPENING SESSRPT. RC: '
007050                 WS-SESSRPT-STATUS
007060         MOVE 16  TO RETURN-CODE
007070         MOVE 'Y' TO WS-ABORT-SW.
007080 905-CLOSE-FILES.
007090     CLOSE ITEM-MASTER.
007100     CLOSE DAILY-STATS.
007110     CLOSE ANSWER-EVENTS.
007120     CLOSE SESSION-REPORT.
007130*
007140*    END OF LRN020
