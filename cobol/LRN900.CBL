000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LRN900.
000030 AUTHOR.        T J HALVORSEN.
000040 INSTALLATION.  STATE TESTING SERVICES DIVISION - DATA CENTER.
000050 DATE-WRITTEN.  MARCH 1987.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.
000080*----------------------------------------------------------------*
000090*                                                                *
000100* LRN900.CBL                                                     *
000110* MEMORIZATION SCHEDULING SUITE - DATA CTR BATCH LIB             *
000120*                                                                *
000130*----------------------------------------------------------------*
000140*     DESCRIPTION
000150*
000160*     CALLED SUBROUTINE.  ADDS A GIVEN NUMBER OF DAYS - POSITIVE
000170*     OR NEGATIVE - TO A YYYY-MM-DD CALENDAR DATE, HONORING
000180*     MONTH-LENGTH AND LEAP-YEAR ROLLOVER IN EITHER DIRECTION.
000190*     USED BY LRN020 TO DETERMINE TODAY (WHEN THE LATE-NIGHT-
000200*     SESSION RULE BACKS UP ONE DAY, LNK-DAYS-TO-ADD = -1), TO
000210*     DETERMINE TOMORROW FOR THE SCHEDULE INQUIRY, AND TO POST
000220*     THE NEXT-REVIEW-DATE ACCORDING TO THE FORGETTING-CURVE
000230*     SCHEDULE.  ALSO USED BY LRN030 TO DETERMINE TODAY (SAME
000240*     LATE-NIGHT BACKUP RULE) FOR THE MAINTENANCE DELETE, AND BY
000250*     LRN010 FOR THE SAME LATE-NIGHT BACKUP ON INGESTION.
000260*
000270*     NO INTRINSIC FUNCTIONS ARE USED; THE ADDITION OR
000280*     SUBTRACTION IS DONE ONE CALENDAR DAY AT A TIME, WHICH IS
000290*     FAST ENOUGH FOR THE SMALL INTERVALS (0-120 DAYS) THE
000300*     SCHEDULE AND THE LATE-NIGHT RULE CALL FOR.
000310*
000320*     AMENDMENT HISTORY
000330*
000340*      DATE    INIT  REQ/TICKET   DESCRIPTION
000350*      870309  THH   87-032       ORIGINAL SUBROUTINE
000360*      910602  ROK   91-118       CORRECTED CENTURY-YEAR LEAP
000370*                                 TEST (1900 IS NOT A LEAP YEAR)
000380*      990318  MAV   99-Y2K-014   Y2K REVIEW - DATES CARRIED AS
000390*                                 FULL 4-DIGIT YEARS THROUGHOUT,
000400*                                 NO WINDOWING LOGIC REQUIRED
000410*      030814  MAV   03-091       NONE - REVIEWED FOR EXPANDED
000420*                                 SCHEDULE CAPACITY, NO CHANGE
000430*      040227  MAV   04-033       100-ADD-ONE-DAY ONLY EVER MOVED
000440*                                 FORWARD, SO THE LATE-NIGHT
000450*                                 BACKUP-ONE-DAY CALL (DAYS-TO-
000460*                                 ADD = -1) NEVER MADE THE LOOP
000470*                                 COUNTER REACH ZERO.  SPLIT INTO
000480*                                 A FORWARD AND A BACKWARD DAY-AT-
000490*                                 A-TIME PARAGRAPH, DISPATCHED BY
000500*                                 THE SIGN OF THE OFFSET.
000510*      040412  MAV   04-040       WS-MONTH-LENGTH-VALUES FILLERS
000520*                                 WERE PLAIN DISPLAY, REDEFINED BY
000530*                                 A COMP OCCURS TABLE - THE TWO
000540*                                 USAGES DID NOT LINE UP, SO
000550*                                 WS-MONTH-LENGTH READ BACK
000560*                                 GARBAGE ON EVERY CALL TO 200-
000570*                                 DAYS-IN-CURRENT-MONTH.  GAVE THE
000580*                                 FILLERS COMP TO MATCH.
000590*----------------------------------------------------------------*
000600*     LINKAGE
000610*
000620*     01  LNK-BASE-DATE       PIC X(10)  YYYY-MM-DD, PASSED
000630*     02  LNK-DAYS-TO-ADD     PIC S9(05) COMP, PASSED - MAY BE
000640*                             NEGATIVE TO SUBTRACT DAYS
000650*     03  LNK-RESULT-DATE     PIC X(10)  YYYY-MM-DD, RETURNED
000660*----------------------------------------------------------------*
000670*
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730*
000740 DATA DIVISION.
000750 WORKING-STORAGE SECTION.
000760*
000770 01  WS-PROGRAM-STATUS         PIC X(30)  VALUE SPACES.
000780*
000790*    WORKING COPY OF THE DATE BEING ADVANCED, BROKEN OUT BY
000800*    REDEFINES INTO NUMERIC YEAR/MONTH/DAY FOR ARITHMETIC.
000810*
000820 01  WS-WORK-DATE.
000830     05  WS-WORK-DATE-X        PIC X(10).
000840     05  WS-WORK-DATE-N REDEFINES WS-WORK-DATE-X.
000850         10  WS-WORK-YYYY      PIC 9(04).
000860         10  FILLER            PIC X(01).
000870         10  WS-WORK-MM        PIC 9(02).
000880         10  FILLER            PIC X(01).
000890         10  WS-WORK-DD        PIC 9(02).
000900*
000910 01  WS-NUMERIC-DATE.
000920     05  WS-YEAR                PIC 9(04)  COMP.
000930     05  WS-MONTH               PIC 9(02)  COMP.
000940     05  WS-DAY                 PIC 9(02)  COMP.
000950     05  FILLER                 PIC X(04)  VALUE SPACES.
000960*
000970 01  WS-COUNTERS.
000980     05  WS-DAYS-REMAINING      PIC S9(05) COMP.
000990     05  WS-DAYS-IN-MONTH       PIC 9(02)  COMP.
001000     05  FILLER                 PIC X(04)  VALUE SPACES.
001010*
001020 01  WS-LEAP-YEAR-WORK.
001030     05  WS-DIVIDE-QUOT         PIC 9(06)  COMP.
001040     05  WS-DIVIDE-REM-4        PIC 9(02)  COMP.
001050     05  WS-DIVIDE-REM-100      PIC 9(02)  COMP.
001060     05  WS-DIVIDE-REM-400      PIC 9(03)  COMP.
001070     05  FILLER                 PIC X(04)  VALUE SPACES.
001080*
001090*    DAYS-PER-MONTH TABLE (FEBRUARY CARRIES THE NON-LEAP VALUE;
001100*    100-DAYS-IN-CURRENT-MONTH ADDS ONE DAY FOR A LEAP YEAR).  THE
001110*    FILLERS MUST CARRY THE SAME USAGE AS THE OCCURS ENTRY THAT
001120*    REDEFINES THEM - COMP HERE IN BOTH PLACES - OR THE
001130*    REDEFINITION REINTERPRETS THE STORED BYTES INSTEAD OF
001140*    SHARING THEM.
001150*
001160 01  WS-MONTH-LENGTH-VALUES.
001170     05  FILLER                 PIC 9(02)  COMP  VALUE 31.
001180     05  FILLER                 PIC 9(02)  COMP  VALUE 28.
001190     05  FILLER                 PIC 9(02)  COMP  VALUE 31.
001200     05  FILLER                 PIC 9(02)  COMP  VALUE 30.
001210     05  FILLER                 PIC 9(02)  COMP  VALUE 31.
001220     05  FILLER                 PIC 9(02)  COMP  VALUE 30.
001230     05  FILLER                 PIC 9(02)  COMP  VALUE 31.
001240     05  FILLER                 PIC 9(02)  COMP  VALUE 31.
001250     05  FILLER                 PIC 9(02)  COMP  VALUE 30.
001260     05  FILLER                 PIC 9(02)  COMP  VALUE 31.
001270     05  FILLER                 PIC 9(02)  COMP  VALUE 30.
001280     05  FILLER                 PIC 9(02)  COMP  VALUE 31.
001290*
001300 01  WS-MONTH-LENGTH-TABLE REDEFINES
001310                   WS-MONTH-LENGTH-VALUES.
001320     05  WS-MONTH-LENGTH        PIC 9(02)  COMP
001330                   OCCURS 12 TIMES
001340                   INDEXED BY WS-MONTH-IX.
001350*
001360 LINKAGE SECTION.
001370*
001380 01  LNK-BASE-DATE              PIC X(10).
001390 01  LNK-DAYS-TO-ADD            PIC S9(05) COMP.
001400 01  LNK-RESULT-DATE            PIC X(10).
001410 01  LNK-RESULT-DATE-R REDEFINES
001420                   LNK-RESULT-DATE.
001430     05  LNK-RESULT-YYYY        PIC X(04).
001440     05  FILLER                 PIC X(01).
001450     05  LNK-RESULT-MM          PIC X(02).
001460     05  FILLER                 PIC X(01).
001470     05  LNK-RESULT-DD          PIC X(02).
001480*
001490 PROCEDURE DIVISION USING LNK-BASE-DATE
001500                          LNK-DAYS-TO-ADD
001510                          LNK-RESULT-DATE.
001520*
001530 000-MAIN.
001540     MOVE 'ADDING DAYS TO DATE'   TO WS-PROGRAM-STATUS.
001550     MOVE LNK-BASE-DATE           TO WS-WORK-DATE-X.
001560     MOVE WS-WORK-YYYY            TO WS-YEAR.
001570     MOVE WS-WORK-MM              TO WS-MONTH.
001580     MOVE WS-WORK-DD              TO WS-DAY.
001590     MOVE LNK-DAYS-TO-ADD         TO WS-DAYS-REMAINING.
001600     PERFORM 100-ADD-ONE-DAY THRU 100-EXIT
001610             UNTIL WS-DAYS-REMAINING = 0.
001620     MOVE WS-YEAR                 TO WS-WORK-YYYY.
001630     MOVE WS-MONTH                TO WS-WORK-MM.
001640     MOVE WS-DAY                  TO WS-WORK-DD.
001650     MOVE WS-WORK-DATE-X          TO LNK-RESULT-DATE.
001660     MOVE 'DONE'                  TO WS-PROGRAM-STATUS.
001670     DISPLAY 'LRN900 RESULT DATE = ' LNK-RESULT-YYYY '-'
001680             LNK-RESULT-MM '-' LNK-RESULT-DD.
001690     GOBACK.
001700*
001710*    DISPATCHES ON THE SIGN OF THE OFFSET REMAINING - A POSITIVE
001720*    OFFSET WALKS THE DATE FORWARD ONE DAY AT A TIME TOWARD
001730*    ZERO REMAINING, A NEGATIVE OFFSET WALKS IT BACKWARD.  ZERO
001740*    REMAINING MEANS THE REQUESTED OFFSET HAS BEEN APPLIED.
001750*
001760 100-ADD-ONE-DAY.
001770     IF WS-DAYS-REMAINING = 0
001780         GO TO 100-EXIT.
001790     IF WS-DAYS-REMAINING > 0
001800         PERFORM 150-ADD-ONE-CALENDAR-DAY THRU 150-EXIT
001810         SUBTRACT 1 FROM WS-DAYS-REMAINING
001820     ELSE
001830         PERFORM 160-SUBTRACT-ONE-CALENDAR-DAY THRU 160-EXIT
001840         ADD 1 TO WS-DAYS-REMAINING.
001850 100-EXIT.
001860     EXIT.
001870*
001880 150-ADD-ONE-CALENDAR-DAY.
001890     PERFORM 200-DAYS-IN-CURRENT-MONTH THRU 200-EXIT.
001900     ADD 1 TO WS-DAY.
001910     IF WS-DAY > WS-DAYS-IN-MONTH
001920         MOVE 1 TO WS-DAY
001930         ADD 1 TO WS-MONTH
001940         IF WS-MONTH > 12
001950             MOVE 1 TO WS-MONTH
001960             ADD 1 TO WS-YEAR.
001970 150-EXIT.
001980     EXIT.
001990*
002000*    WALKS THE DATE BACK ONE CALENDAR DAY.  WHEN THE DAY ROLLS
002010*    UNDER 1, THE MONTH (AND YEAR, IF THE MONTH ROLLS UNDER
002020*    JANUARY) STEPS BACK AND THE DAY IS SET TO THE LAST DAY OF
002030*    THAT NOW-CURRENT MONTH.
002040*
002050 160-SUBTRACT-ONE-CALENDAR-DAY.
002060     SUBTRACT 1 FROM WS-DAY.
002070     IF WS-DAY < 1
002080         SUBTRACT 1 FROM WS-MONTH
002090         IF WS-MONTH < 1
002100             MOVE 12 TO WS-MONTH
002110             SUBTRACT 1 FROM WS-YEAR.
002120     IF WS-DAY < 1
002130         PERFORM 200-DAYS-IN-CURRENT-MONTH THRU 200-EXIT
002140         MOVE WS-DAYS-IN-MONTH TO WS-DAY.
002150 160-EXIT.
002160     EXIT.
002170*
002180 200-DAYS-IN-CURRENT-MONTH.
002190     SET WS-MONTH-IX TO WS-MONTH.
002200     MOVE WS-MONTH-LENGTH (WS-MONTH-IX) TO WS-DAYS-IN-MONTH.
002210     IF WS-MONTH = 2
002220         PERFORM 210-CHECK-LEAP-YEAR THRU 210-EXIT.
002230 200-EXIT.
002240     EXIT.
002250*
002260 210-CHECK-LEAP-YEAR.
002270     DIVIDE WS-YEAR BY 4   GIVING WS-DIVIDE-QUOT
002280                           REMAINDER WS-DIVIDE-REM-4.
002290     DIVIDE WS-YEAR BY 100 GIVING WS-DIVIDE-QUOT
002300                           REMAINDER WS-DIVIDE-REM-100.
002310     DIVIDE WS-YEAR BY 400 GIVING WS-DIVIDE-QUOT
002320                           REMAINDER WS-DIVIDE-REM-400.
002330     IF WS-DIVIDE-REM-4 = 0
002340        AND ( WS-DIVIDE-REM-100 NOT = 0
002350              OR WS-DIVIDE-REM-400 = 0 )
002360         ADD 1 TO WS-DAYS-IN-MONTH.
002370 210-EXIT.
002380     EXIT.
002390*
002400*    END OF LRN900
