000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LRN910.
000030 AUTHOR.        T J HALVORSEN.
000040 INSTALLATION.  STATE TESTING SERVICES DIVISION - DATA CENTER.
000050 DATE-WRITTEN.  MARCH 1987.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.
000080*----------------------------------------------------------------*
000090*                                                                *
000100* LRN910.CBL                                                     *
000110* MEMORIZATION SCHEDULING SUITE - DATA CTR BATCH LIB             *
000120*                                                                *
000130*----------------------------------------------------------------*
000140*     DESCRIPTION
000150*
000160*     CALLED SUBROUTINE.  ACCUMULATES ONE RESPONSE TIME INTO A
000170*     RUNNING COUNT/TOTAL/MIN/MAX/AVERAGE.  CALLED ONCE PER
000180*     RESPONSE TIME BY LRN040 WHILE IT SCANS THE ITEM MASTER FOR
000190*     THE ANALYSIS REPORT - ONCE FOR THE OVERALL POOL AND AGAIN
000200*     FOR EACH ITEM'S CURRENT-STAGE POOL.  THE CALLER SUPPLIES A
000210*     FRESH STATISTICS AREA (ZEROED) THE FIRST TIME IT IS USED
000220*     FOR A GIVEN POOL; MEDIAN IS NOT COMPUTED HERE BECAUSE IT
000230*     NEEDS THE WHOLE, SORTED POOL - LRN040 FINISHES THAT ITSELF.
000240*
000250*     AMENDMENT HISTORY
000260*
000270*      DATE    INIT  REQ/TICKET   DESCRIPTION
000280*      870309  THH   87-032       ORIGINAL SUBROUTINE
000290*      940205  ROK   94-051       ADDED FOR THE ANALYSIS REPORT
000300*                                 REQUEST, ADAPTED FROM THE OLDER
000310*                                 BALANCE-STATISTICS SUBROUTINE
000320*      970815  ROK   97-133       ADDED UPSI-0 DEBUG TRACE OF THE
000330*                                 RUNNING TOTALS - TURNED ON FOR
000340*                                 STAGE C TESTING RUNS ONLY
000350*      990318  MAV   99-Y2K-014   Y2K REVIEW - NO DATE FIELDS IN
000360*                                 THIS SUBROUTINE, NO CHANGE
000370*      040312  MAV   04-035       REVIEWED AGAINST THE ANALYSIS
000380*                                 REPORT'S LARGER STAGE POOLS (SEE
000390*                                 LRN040 REQ 04-034) - LNK-RT-
000400*                                 TOTAL ALREADY WIDE ENOUGH FOR
000410*                                 THE EXPANDED CAPACITY, NO CHANGE
000420*----------------------------------------------------------------*
000430*     LINKAGE
000440*
000450*     01  LNK-RESP-TIME        PIC S9(05)V99, PASSED
000460*     02  LNK-RESP-TIME-STATS  GROUP, PASSED AND MODIFIED
000470*----------------------------------------------------------------*
000480*
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
000540            OFF STATUS IS WS-TRACE-SWITCH-OFF.
000550 INPUT-OUTPUT SECTION.
000560*
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590*
000600 01  WS-PROGRAM-STATUS          PIC X(30)  VALUE SPACES.
000610*
000620*    UPSI-0 ON PRINTS A ONE-LINE TRACE OF THE RUNNING TOTALS AFTER
000630*    EVERY CALL - FOR STAGE C TESTING ONLY, OFF IN PRODUCTION.
000640*
000650 01  WS-TRACE-AREA.
000660     05  WS-TRACE-TOTAL         PIC S9(07)V99.
000670     05  WS-TRACE-TOTAL-R REDEFINES WS-TRACE-TOTAL.
000680         10  WS-TRACE-TOTAL-WHOLE  PIC S9(07).
000690         10  WS-TRACE-TOTAL-DEC    PIC 9(02).
000700     05  WS-TRACE-AVERAGE       PIC S9(05)V99.
000710     05  WS-TRACE-AVERAGE-R REDEFINES WS-TRACE-AVERAGE.
000720         10  WS-TRACE-AVG-WHOLE    PIC S9(05).
000730         10  WS-TRACE-AVG-DEC      PIC 9(02).
000740     05  WS-TRACE-RESP-TIME     PIC S9(05)V99.
000750     05  WS-TRACE-RESP-TIME-R REDEFINES WS-TRACE-RESP-TIME.
000760         10  WS-TRACE-RT-WHOLE     PIC S9(05).
000770         10  WS-TRACE-RT-DEC       PIC 9(02).
000780     05  FILLER                 PIC X(10)  VALUE SPACES.
000790*
000800 LINKAGE SECTION.
000810*
000820 01  LNK-RESP-TIME               PIC S9(05)V99 COMP-3.
000830*
000840 01  LNK-RESP-TIME-STATS.
000850     05  LNK-RT-COUNT            PIC 9(05)     COMP.
000860     05  LNK-RT-TOTAL            PIC S9(07)V99 COMP-3.
000870     05  LNK-RT-MIN              PIC S9(05)V99 COMP-3.
000880     05  LNK-RT-MAX              PIC S9(05)V99 COMP-3.
000890     05  LNK-RT-AVERAGE          PIC S9(05)V99 COMP-3.
000900     05  FILLER                  PIC X(08)     VALUE SPACES.
000910*
000920 PROCEDURE DIVISION USING LNK-RESP-TIME
000930                          LNK-RESP-TIME-STATS.
000940*
000950 000-MAIN.
000960     MOVE 'ACCUMULATING RESPONSE TIME' TO WS-PROGRAM-STATUS.
000970     PERFORM 100-ACCUMULATE-RESPONSE-TIME THRU 100-EXIT.
000980     MOVE 'DONE'                        TO WS-PROGRAM-STATUS.
000990     GOBACK.
001000*
001010 100-ACCUMULATE-RESPONSE-TIME.
001020     IF LNK-RT-COUNT = 0
001030         MOVE LNK-RESP-TIME TO LNK-RT-MIN
001040         MOVE LNK-RESP-TIME TO LNK-RT-MAX.
001050     ADD 1              TO LNK-RT-COUNT.
001060     ADD LNK-RESP-TIME  TO LNK-RT-TOTAL.
001070     IF LNK-RESP-TIME < LNK-RT-MIN
001080         MOVE LNK-RESP-TIME TO LNK-RT-MIN.
001090     IF LNK-RESP-TIME > LNK-RT-MAX
001100         MOVE LNK-RESP-TIME TO LNK-RT-MAX.
001110     COMPUTE LNK-RT-AVERAGE ROUNDED =
001120             LNK-RT-TOTAL / LNK-RT-COUNT.
001130     IF WS-TRACE-SWITCH-ON
001140         PERFORM 900-DISPLAY-TRACE THRU 900-EXIT.
001150 100-EXIT.
001160     EXIT.
001170*
001180*    STAGE C TESTING TRACE - SHOWS THE POOL TOTAL, AVERAGE AND THE
001190*    RESPONSE TIME JUST ACCUMULATED.  UPSI-0 MUST BE ON TO REACH
001200*    THIS PARAGRAPH.
001210*
001220 900-DISPLAY-TRACE.
001230     MOVE LNK-RT-TOTAL   TO WS-TRACE-TOTAL.
001240     MOVE LNK-RT-AVERAGE TO WS-TRACE-AVERAGE.
001250     MOVE LNK-RESP-TIME  TO WS-TRACE-RESP-TIME.
001260     DISPLAY 'LRN910 - COUNT: ' LNK-RT-COUNT
001270             ' TOTAL: ' WS-TRACE-TOTAL-WHOLE
001280             '.'        WS-TRACE-TOTAL-DEC
001290             ' AVG: '   WS-TRACE-AVG-WHOLE   '.' WS-TRACE-AVG-DEC
001300             ' THIS: '  WS-TRACE-RT-WHOLE    '.' WS-TRACE-RT-DEC.
001310 900-EXIT.
001320     EXIT.
001330*
001340*    END OF LRN910
