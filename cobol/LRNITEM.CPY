000010*----------------------------------------------------------------*
000020*
000030*  LRNITEM  --  MEMORIZATION ITEM MASTER RECORD
000040*
000050*  ONE OCCURRENCE PER MEMORIZATION ITEM (QUESTION/ANSWER PAIR).
000060*  KEYED BY ITEM-ID ON THE INDEXED ITEM MASTER (SEE LRN010,
000070*  LRN020, LRN030, LRN040 FILE-CONTROL FOR ITEMMSTR).
000080*
000090*  THE PER-ATTEMPT HISTORY, RESPONSE-TIME AND ERROR-RATIO LOGS
000100*  ARE CARRIED AS FIXED OCCURS TABLES WITH AN EXPLICIT COUNT
000110*  FIELD RATHER THAN AS A GROWABLE LIST; CAPACITY OF 200 ENTRIES
000120*  (100 FOR THE REVIEW LOG) IS A DESIGN MINIMUM, NOT A BUSINESS
000130*  LIMIT ON HOW MANY TIMES AN ITEM MAY BE REVIEWED.
000140*
000150*  MAINTENANCE:
000160*   870301 THH  ORIGINAL LAYOUT
000170*   880716 THH  WIDENED QUESTION/ANSWER TO X(80) PER REQ 87-114
000180*   911117 ROK  ADDED ERROR-RATIO LOG (REQ 91-206)
000190*   940205 ROK  ADDED REVIEW-LOG TABLE FOR REVIEW-STATE HISTORY
000200*   990318 MAV  Y2K REVIEW - ALL DATES ALREADY X(10) YYYY-MM-DD,
000210*               NO CHANGE REQUIRED TO THIS COPYBOOK
000220*   030814 MAV  REQ 03-091 - RAISED HISTORY/RESP-TIME CAPACITY
000230*               FROM 100 TO 200 ENTRIES
000240*----------------------------------------------------------------*
000250*
000260 01  LRN-ITEM-RECORD.
000270     05  ITEM-ID                   PIC 9(06).
000280     05  ITEM-QUESTION             PIC X(80).
000290     05  ITEM-ANSWER               PIC X(80).
000300     05  ITEM-STAGE                PIC 9(02).
000310     05  ITEM-CORRECT-STREAK       PIC 9(02).
000320     05  ITEM-NEXT-REVIEW-DATE     PIC X(10).
000330     05  ITEM-NEXT-REVW-DT-R REDEFINES
000340                       ITEM-NEXT-REVIEW-DATE.
000350         10  ITEM-NRD-YYYY         PIC X(04).
000360         10  FILLER                PIC X(01).
000370         10  ITEM-NRD-MM           PIC X(02).
000380         10  FILLER                PIC X(01).
000390         10  ITEM-NRD-DD           PIC X(02).
000400     05  ITEM-LAST-PROCESSED-DATE  PIC X(10).
000410     05  ITEM-LAST-PROC-DT-R REDEFINES
000420                       ITEM-LAST-PROCESSED-DATE.
000430         10  ITEM-LPD-YYYY         PIC X(04).
000440         10  FILLER                PIC X(01).
000450         10  ITEM-LPD-MM           PIC X(02).
000460         10  FILLER                PIC X(01).
000470         10  ITEM-LPD-DD           PIC X(02).
000480     05  ITEM-POSTPONED-FLAG       PIC 9(01).
000490         88  ITEM-IS-POSTPONED               VALUE 1.
000500         88  ITEM-IS-AVAILABLE               VALUE 0.
000510     05  ITEM-CREATED-AT           PIC X(10).
000520     05  ITEM-CREATED-AT-R REDEFINES
000530                       ITEM-CREATED-AT.
000540         10  ITEM-CRT-YYYY         PIC X(04).
000550         10  FILLER                PIC X(01).
000560         10  ITEM-CRT-MM           PIC X(02).
000570         10  FILLER                PIC X(01).
000580         10  ITEM-CRT-DD           PIC X(02).
000590     05  ITEM-STATUS               PIC X(08).
000600         88  ITEM-STATUS-LEARNING             VALUE 'LEARNING'.
000610         88  ITEM-STATUS-REVIEW               VALUE 'REVIEW  '.
000620         88  ITEM-STATUS-DONE                 VALUE 'DONE    '.
000630     05  ITEM-HISTORY-COUNT        PIC 9(03).
000640     05  ITEM-HISTORY-TABLE.
000650         10  ITEM-HISTORY-ENTRY    PIC X(01)
000660                       OCCURS 200 TIMES
000670                       INDEXED BY ITEM-HIST-IX.
000680     05  ITEM-RESP-TIME-COUNT      PIC 9(03).
000690     05  ITEM-RESPONSE-TIME-TABLE.
000700         10  ITEM-RESPONSE-TIME    PIC S9(05)V99
000710                       OCCURS 200 TIMES
000720                       INDEXED BY ITEM-RESPT-IX.
000730     05  ITEM-ERROR-RATIO-COUNT    PIC 9(03).
000740     05  ITEM-ERROR-RATIO-TABLE.
000750         10  ITEM-ERROR-RATIO      PIC V9(04)
000760                       OCCURS 200 TIMES
000770                       INDEXED BY ITEM-ERAT-IX.
000780     05  ITEM-REVIEW-LOG-COUNT     PIC 9(03).
000790     05  ITEM-REVIEW-LOG-TABLE.
000800         10  ITEM-REVIEW-LOG-ENTRY
000810                       OCCURS 100 TIMES
000820                       INDEXED BY ITEM-RLOG-IX.
000830             15  ITEM-RLOG-DATE        PIC X(10).
000840             15  ITEM-RLOG-IS-CORRECT  PIC X(01).
000850                 88  ITEM-RLOG-CORRECT          VALUE 'Y'.
000860                 88  ITEM-RLOG-INCORRECT        VALUE 'N'.
000870             15  ITEM-RLOG-RESP-TIME   PIC S9(05)V99.
000880             15  FILLER                PIC X(05).
000890     05  FILLER                    PIC X(20).
000900*
000910*    END OF LRNITEM
